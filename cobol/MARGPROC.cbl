000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MARGPROC.
000300 AUTHOR.         R F TANNER.
000400 INSTALLATION.   CLEARING AND RISK SYSTEMS.
000500 DATE-WRITTEN.   06-02-1994.
000600 DATE-COMPILED.  06-02-1994.
000700 SECURITY.       NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM TURNS EACH TRADE EXECUTION ON THE DAILY
001300*          EXECUTION FILE INTO AN INITIAL/MAINTENANCE MARGIN
001400*          REQUIREMENT AND A POSITION RECORD, LOOKING UP THE
001500*          SYMBOL'S MARGIN RATE AND LEVERAGE FROM THE RATE
001600*          REFERENCE FILE (FALLING BACK TO THE HOUSE DEFAULT
001700*          RATE WHEN A SYMBOL IS NOT ON FILE), AND ROLLS BOTH
001800*          RESULTS INTO RUNNING PER-ACCOUNT/PER-SYMBOL TOTALS
001900*          FOR THE END-OF-RUN AGGREGATE REPORTS.
002000*
002100*          INPUT FILE            - EXECUTION-FILE
002200*          REFERENCE FILE        - MARGIN-RATE-FILE
002300*          OUTPUT FILES PRODUCED - MARGIN-OUTPUT-FILE
002400*                                  POSITION-OUTPUT-FILE
002500*                                  AGGREGATE-MARGIN-REPORT-FILE
002600*                                  AGGREGATE-POSITION-REPORT-FILE
002700*
002800******************************************************************
002900*    CHANGE LOG                                                 *
003000*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
003100*    06-02-94  RFT  MG0014  ORIGINAL PROGRAM                    *
003200*    09-03-95  RFT  MG0041  SPLIT COMBINATION-MARGIN LOGIC OUT  *
003300*                           TO MARGSAVE - THIS PROGRAM NOW ONLY *
003400*                           HANDLES PER-EXECUTION PROCESSING    *
003500*    02-11-99  DJH  MG0101  Y2K SWEEP - CHANGED DATE-WRITTEN    *
003600*                           STAMP HANDLING TO 4-DIGIT YEAR      *
003700*    07-21-03  SLK  MG0189  RAISED AGGREGATION TABLE SIZES TO   *
003800*                           2000 KEYS, RATE TABLE TO 500 SYMBOLS*
003900*    03-14-07  PXM  MG0230  ADDED DEFAULT-RATE FALLBACK COUNTER *
004000*                           FOR THE OPERATOR DIAGNOSTICS DISPLAY*
004100*    11-09-11  GWC  MG0277  CORRECTED AVERAGE-PRICE ROUNDING ON *
004200*                           THE AGGREGATE-POSITION FOLD         *
004210*    02-17-14  RTW  MG0312  100-MAINLINE FELL THROUGH INTO THE   *
004220*                           PARAGRAPHS BELOW IT WHEN RUN WITHOUT *
004230*                           A CALLER - ADDED THE PERFORM OF      *
004240*                           999-CLEANUP SO THE SECTION STOPS THE*
004250*                           RUN INSTEAD OF FALLING THROUGH.  ALSO*
004260*                           ROUNDED THE MARGIN AMOUNTS DIRECTLY  *
004270*                           INTO MARGIN-INITIAL-AMT/MARGIN-      *
004280*                           MAINTENANCE-AMT INSTEAD OF TRUNCATING*
004290*                           ON THE MOVE, AND PACKED THE WORKING  *
004295*                           MONEY FIELDS COMP-3 TO MATCH THE REST*
004296*                           OF THE SHOP'S ACCUMULATOR FIELDS     *
004301*    02-18-14  RTW  MG0314  ADDED WS-ABEND-SW SO A BAD OPEN ON   *
004302*                           ANY OF THE SIX FILES ABENDS CLEANLY *
004303*                           THROUGH 999-CLEANUP WITH A NONZERO   *
004304*                           RETURN-CODE INSTEAD OF LIMPING ON    *
004306*    02-19-14  RTW  MG0315  200-CALC-MARGIN WAS ROUNDING TWICE - *
004307*                           ONCE INTO THE 4-DECIMAL WS-*-MARGIN- *
004308*                           UNR FIELDS, THEN AGAIN INTO THE      *
004309*                           2-DECIMAL OUTPUT FIELDS - WHICH CAN  *
004310*                           DISAGREE WITH A SINGLE DIRECT ROUND  *
004311*                           ON A BOUNDARY CASE.  DROPPED THE     *
004312*                           4-DECIMAL INTERMEDIATE FIELDS AND    *
004313*                           ROUND THE NOTIONAL-TIMES-RATE PRODUCT*
004314*                           ONCE, STRAIGHT INTO MARGIN-INITIAL-  *
004315*                           AMT/MARGIN-MAINTENANCE-AMT           *
004317*    02-19-14  RTW  MG0316  100-MAINLINE RAN OFF THE END OF      *
004318*                           000-HOUSEKEEPING BY FALL-THROUGH     *
004319*                           WITH NO PERFORM DRIVING IT, AND THE  *
004320*                           999-CLEANUP/RETURN-CODE/GOBACK SAT   *
004321*                           BURIED AT THE BOTTOM OF 100-MAINLINE.*
004322*                           MOVED ALL THREE SECTIONS UNDER AN    *
004323*                           EXPLICIT PERFORM DRIVER AT THE TOP OF*
004324*                           PROCEDURE DIVISION, THE SAME WAY THE *
004325*                           SHOP DRIVES SANDBOX - RETURN-CODE AND*
004326*                           GOBACK MOVED UP TO THE DRIVER TOO    *
004327******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT EXECUTION-FILE
005700         ASSIGN TO UT-S-EXECDATA
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-EXECUTION-FILE.
006000
006100     SELECT MARGIN-RATE-FILE
006200         ASSIGN TO UT-S-RATEDATA
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FS-RATE-FILE.
006500
006600     SELECT MARGIN-OUTPUT-FILE
006700         ASSIGN TO UT-S-MARGOUT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FS-MARGIN-OUT.
007000
007100     SELECT POSITION-OUTPUT-FILE
007200         ASSIGN TO UT-S-POSNOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-POSN-OUT.
007500
007600     SELECT AGGR-MARGIN-FILE
007700         ASSIGN TO UT-S-AGGMARG
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-AGG-MARGIN.
008000
008100     SELECT AGGR-POSN-FILE
008200         ASSIGN TO UT-S-AGGPOSN
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS FS-AGG-POSN.
008500
008600 DATA DIVISION.
008700
008800 FILE SECTION.
008900
009000 FD  EXECUTION-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 198 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS EXEC-RECORD.
009600 COPY EXECREC.
009700
009800 FD  MARGIN-RATE-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 34 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS MARGIN-RATE-RECORD.
010400 COPY RATEREC.
010500
010600 FD  MARGIN-OUTPUT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 156 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS MARGIN-RECORD.
011200 COPY MARGREC.
011300
011400 FD  POSITION-OUTPUT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS POSITION-RECORD.
012000 COPY POSNREC.
012100
012200 FD  AGGR-MARGIN-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 88 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS AGGREGATED-MARGIN-RECORD.
012800 COPY AGGMARR.
012900
013000 FD  AGGR-POSN-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 125 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS AGGREGATED-POSITION-RECORD.
013600 COPY AGGPOSR.
013700
013800 WORKING-STORAGE SECTION.
013820 77  WS-ABEND-SW               PIC X(1)   VALUE 'N'.
013840     88  WS-ABEND-REQUESTED        VALUE 'Y'.
013900
014000 01  FILE-STATUS-CODES.
014100     05  FS-EXECUTION-FILE         PIC X(2).
014200         88  FS-EXEC-OK                VALUE '00'.
014300         88  FS-EXEC-EOF               VALUE '10'.
014400     05  FS-RATE-FILE              PIC X(2).
014500         88  FS-RATE-OK                VALUE '00'.
014600         88  FS-RATE-EOF               VALUE '10'.
014700     05  FS-MARGIN-OUT             PIC X(2).
014800         88  FS-MARGIN-OUT-OK          VALUE '00'.
014900     05  FS-POSN-OUT               PIC X(2).
015000         88  FS-POSN-OUT-OK            VALUE '00'.
015100     05  FS-AGG-MARGIN             PIC X(2).
015200         88  FS-AGG-MARGIN-OK          VALUE '00'.
015300     05  FS-AGG-POSN               PIC X(2).
015400         88  FS-AGG-POSN-OK            VALUE '00'.
015500
015600 01  PROGRAM-INDICATOR-SWITCHES.
015700     05  WS-EOF-EXECUTION-SW       PIC X(3)   VALUE 'NO '.
015800         88  EOF-EXECUTION             VALUE 'YES'.
015900     05  WS-EOF-RATE-SW            PIC X(3)   VALUE 'NO '.
016000         88  EOF-RATE                  VALUE 'YES'.
016100     05  WS-RATE-FOUND-SW          PIC X(3)   VALUE SPACES.
016200         88  RATE-FOUND                 VALUE 'YES'.
016300         88  RATE-NOT-FOUND             VALUE 'NO '.
016400     05  WS-AGG-KEY-FOUND-SW       PIC X(3)   VALUE SPACES.
016500         88  AGG-KEY-FOUND              VALUE 'YES'.
016600         88  AGG-KEY-NOT-FOUND          VALUE 'NO '.
016700
016800 01  WS-ACCUMULATORS.
016900     05  WS-EXEC-READ-CTR          PIC S9(7)  COMP VALUE ZERO.
017000     05  WS-MARGIN-WRTN-CTR        PIC S9(7)  COMP VALUE ZERO.
017100     05  WS-POSN-WRTN-CTR          PIC S9(7)  COMP VALUE ZERO.
017200     05  WS-RATE-LOADED-CTR        PIC S9(5)  COMP VALUE ZERO.
017300     05  WS-DEFAULT-RATE-CTR       PIC S9(7)  COMP VALUE ZERO.
017400
017500 01  WS-ID-GEN-WORK.
017600     05  WS-MARGIN-SEQ-NO          PIC 9(9)   VALUE ZERO.
017700     05  WS-POSITION-SEQ-NO        PIC 9(9)   VALUE ZERO.
017800     05  WS-RUN-DATE               PIC 9(6).
017900     05  WS-GEN-ID-WORK.
018000         10  WS-GEN-ID-PREFIX      PIC X(2).
018100         10  WS-GEN-ID-DATE        PIC 9(6).
018200         10  WS-GEN-ID-SEQ         PIC 9(9).
018300         10  FILLER                PIC X(19).
018400
018500 01  WS-CALC-WORK.
018600     05  WS-NOTIONAL-VALUE         PIC S9(13)V9(4)
018605                                       COMP-3 VALUE ZERO.
018900     05  WS-SIGNED-QUANTITY        PIC S9(9)V9(4)  VALUE ZERO.
019000     05  WS-SIDE-WORK              PIC X(5)        VALUE SPACES.
019100     05  WS-RATE-INITIAL-WORK      PIC S9V9(4)
019105                                       COMP-3 VALUE ZERO.
019200     05  WS-RATE-MAINT-WORK        PIC S9V9(4)
019205                                       COMP-3 VALUE ZERO.
019250     05  WS-RATE-LEVERAGE-WORK     PIC S9(3)V9     VALUE ZERO.
019300     05  WS-ROW-TOTAL-PNL          PIC S9(9)V99    COMP-3 VALUE
019305                                       ZERO.
019350     05  WS-RUN-TOTAL-PNL          PIC S9(11)V99   COMP-3 VALUE
019355                                       ZERO.
019400
019500     COPY RATETAB.
019600     COPY AGGMART.
019700     COPY AGGPOST.
019800
020000 PROCEDURE DIVISION.
020010* MG0316 - DRIVE THE RUN FROM HERE WITH EXPLICIT PERFORMS, THE
020020* SAME WAY THE SHOP'S OWN SANDBOX PROGRAM DRIVES ITS SECTIONS -
020030* DON'T RELY ON FALL-THROUGH OR BURY THE CLEANUP PERFORM INSIDE
020040* THE MAINLINE SECTION ITSELF.
020050     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020060     IF NOT WS-ABEND-REQUESTED
020070        PERFORM 100-MAINLINE THRU 100-EXIT.
020080     PERFORM 999-CLEANUP THRU 999-EXIT.
020090     IF WS-ABEND-REQUESTED
020092        MOVE 16 TO RETURN-CODE
020094     ELSE
020096        MOVE ZERO TO RETURN-CODE.
020098     GOBACK.
020100
020200 000-HOUSEKEEPING SECTION.
020300
020400     OPEN INPUT  EXECUTION-FILE
020500               MARGIN-RATE-FILE
020600          OUTPUT MARGIN-OUTPUT-FILE
020700               POSITION-OUTPUT-FILE
020800               AGGR-MARGIN-FILE
020900               AGGR-POSN-FILE.
021000     ACCEPT WS-RUN-DATE FROM DATE.
021100     MOVE WS-RUN-DATE TO WS-GEN-ID-DATE.
021150* MG0314 - A BAD OPEN ON ANY OF THE SIX FILES LEAVES NOTHING
021160* SAFE TO PROCESS AGAINST, SO SET THE ABEND SWITCH AND CLEAN UP
021170* RATHER THAN FALL THROUGH INTO THE MAINLINE ON A GUESS.
021180     IF NOT FS-EXEC-OK OR NOT FS-RATE-OK
021190        OR NOT FS-MARGIN-OUT-OK OR NOT FS-POSN-OUT-OK
021195        OR NOT FS-AGG-MARGIN-OK OR NOT FS-AGG-POSN-OK
021198        MOVE 'Y' TO WS-ABEND-SW
021199        DISPLAY '**** MARGPROC - FILE OPEN ERROR - ABENDING ****'.
021200     IF NOT WS-ABEND-REQUESTED
021210        PERFORM 960-LOAD-RATE-TABLE THRU 960-EXIT.
021300
021400 000-EXIT.
021500     EXIT.
021600
021700
021800 100-MAINLINE SECTION.
021900
022000     PERFORM 950-READ-EXECUTION THRU 950-EXIT.
022100     PERFORM 110-PRSS-EXECUTION THRU 110-EXIT
022200         UNTIL EOF-EXECUTION.
022300     PERFORM 900-WRITE-AGGREGATES THRU 900-EXIT.
022400
022500 100-EXIT.
022600     EXIT.
022700
022800
022900 110-PRSS-EXECUTION.
023000
023100     PERFORM 200-CALC-MARGIN THRU 200-EXIT.
023200     PERFORM 300-CALC-POSITION THRU 300-EXIT.
023300     PERFORM 950-READ-EXECUTION THRU 950-EXIT.
023400
023500 110-EXIT.
023600     EXIT.
023700
023800
023900 200-CALC-MARGIN.
024000
024100* MARGINPROCESSOR - COMPUTE THE NOTIONAL VALUE AND BOTH MARGIN
024200* AMOUNTS FOR THIS EXECUTION, THEN WRITE AND FOLD THE RESULT.
024300
024400     PERFORM 250-LOOKUP-RATE THRU 250-EXIT.
024500     COMPUTE WS-NOTIONAL-VALUE ROUNDED =
024600             EXEC-PQ-PRICE * EXEC-PQ-QUANTITY.
024650* MG0315 - ROUND THE NOTIONAL-TIMES-RATE PRODUCT ONCE, STRAIGHT
024660* INTO THE 2-DECIMAL OUTPUT FIELD - AN INTERMEDIATE ROUND TO 4
024670* DECIMALS BEFORE THIS ONE DOUBLE-ROUNDS AND CAN DISAGREE WITH A
024680* SINGLE DIRECT ROUND ON A BOUNDARY CASE.
025100     ADD 1 TO WS-MARGIN-SEQ-NO.
025200     MOVE 'MG' TO WS-GEN-ID-PREFIX.
025300     MOVE WS-MARGIN-SEQ-NO TO WS-GEN-ID-SEQ.
025400     MOVE WS-GEN-ID-WORK TO MARGIN-ID.
025500     MOVE EXEC-ACCOUNT-ID TO MARGIN-ACCOUNT-ID.
025600     MOVE EXEC-ID TO MARGIN-EXEC-ID.
025700     MOVE EXEC-SYMBOL TO MARGIN-SYMBOL.
025710* MG0312 - ROUND DIRECTLY INTO THE 2-DECIMAL OUTPUT FIELDS HERE -
025720* A MOVE OF THE 4-DECIMAL UNROUNDED FIELD ONLY TRUNCATES.
025800     COMPUTE MARGIN-INITIAL-AMT ROUNDED =
025810             WS-NOTIONAL-VALUE * WS-RATE-INITIAL-WORK.
025900     COMPUTE MARGIN-MAINTENANCE-AMT ROUNDED =
025910             WS-NOTIONAL-VALUE * WS-RATE-MAINT-WORK.
026000     MOVE MARGIN-INITIAL-AMT TO MARGIN-REQUIREMENT-AMT.
026100     MOVE WS-RATE-LEVERAGE-WORK TO MARGIN-LEVERAGE.
026200     PERFORM 800-WRITE-MARGIN-REC THRU 800-EXIT.
026300     PERFORM 400-FOLD-MARGIN THRU 400-EXIT.
026400
026500 200-EXIT.
026600     EXIT.
026700
026800
026900 250-LOOKUP-RATE.
027000
027100* RATE LOOKUP - SEARCH THE IN-MEMORY RATE TABLE FOR THE
027200* EXECUTION'S SYMBOL.  WHEN THE SYMBOL IS NOT ON FILE, THE
027300* HOUSE DEFAULT RATE IS USED AND PROCESSING CONTINUES - A
027400* MISSING RATE NEVER ABORTS THE EXECUTION.
027500
027600     MOVE 'NO ' TO WS-RATE-FOUND-SW.
027700     SET RATE-IDX TO 1.
027800     SEARCH WS-RATE-TAB-ENTRY
027900         AT END
028000             MOVE 'NO ' TO WS-RATE-FOUND-SW
029000         WHEN WS-RATE-TAB-SYMBOL (RATE-IDX) = EXEC-SYMBOL
029100             MOVE 'YES' TO WS-RATE-FOUND-SW.
029200     IF RATE-FOUND
029300        MOVE WS-RATE-TAB-INITIAL (RATE-IDX)  TO
029305               WS-RATE-INITIAL-WORK
029400        MOVE WS-RATE-TAB-MAINT (RATE-IDX)    TO WS-RATE-MAINT-WORK
029500        MOVE WS-RATE-TAB-LEVERAGE (RATE-IDX) TO
029505               WS-RATE-LEVERAGE-WORK
029600     ELSE
029700        MOVE WS-DEFAULT-INITIAL     TO WS-RATE-INITIAL-WORK
029800        MOVE WS-DEFAULT-MAINTENANCE TO WS-RATE-MAINT-WORK
029900        MOVE WS-DEFAULT-LEVERAGE    TO WS-RATE-LEVERAGE-WORK
030000        ADD 1 TO WS-DEFAULT-RATE-CTR.
030100
030200 250-EXIT.
030300     EXIT.
030400
030500
030600 300-CALC-POSITION.
030700
030800* POSITIONPROCESSOR - DERIVE SIDE AND SIGNED QUANTITY FROM THE
030900* EXECUTION'S BUY/SELL FLAG, THEN WRITE AND FOLD THE RESULT.
031000* A FRESHLY PROCESSED EXECUTION ALWAYS STARTS AT ZERO P&L.
031100
031200     IF EXEC-SIDE-IS-BUY
031300        MOVE 'LONG '    TO WS-SIDE-WORK
031400        MOVE EXEC-QUANTITY TO WS-SIGNED-QUANTITY
031500     ELSE
031600        MOVE 'SHORT'    TO WS-SIDE-WORK
031700        COMPUTE WS-SIGNED-QUANTITY = ZERO - EXEC-QUANTITY.
031800     ADD 1 TO WS-POSITION-SEQ-NO.
031900     MOVE 'PS' TO WS-GEN-ID-PREFIX.
032000     MOVE WS-POSITION-SEQ-NO TO WS-GEN-ID-SEQ.
032100     MOVE WS-GEN-ID-WORK TO POSITION-ID.
032200     MOVE EXEC-ACCOUNT-ID TO POSITION-ACCOUNT-ID.
032300     MOVE EXEC-SYMBOL TO POSITION-SYMBOL.
032400     MOVE WS-SIGNED-QUANTITY TO POSITION-QUANTITY.
032500     MOVE EXEC-PRICE TO POSITION-AVERAGE-PRICE.
032600     MOVE ZERO TO POSITION-UNREALIZED-PNL.
032700     MOVE ZERO TO POSITION-REALIZED-PNL.
032800     MOVE WS-SIDE-WORK TO POSITION-SIDE.
032900     PERFORM 850-WRITE-POSITION-REC THRU 850-EXIT.
033000     PERFORM 450-FOLD-POSITION THRU 450-EXIT.
033100
033200 300-EXIT.
033300     EXIT.
033400
033500
033600 400-FOLD-MARGIN.
033700
033800* MARGINAGGREGATOR - FIND OR CREATE THE ACCOUNT-ID/SYMBOL KEY IN
033900* THE RUNNING MARGIN TOTALS TABLE AND ADD THIS RECORD'S AMOUNTS.
034000* THE TABLE IS NEVER RESET DURING A RUN - ITS FINAL CONTENTS ARE
034100* THE WHOLE-RUN TOTALS DUMPED BY 900-WRITE-AGGREGATES.
034200
034300     MOVE 'NO ' TO WS-AGG-KEY-FOUND-SW.
034400     SET MARG-AGG-IDX TO 1.
034500     SEARCH WS-MARG-AGG-ENTRY
034600         AT END
034700             MOVE 'NO ' TO WS-AGG-KEY-FOUND-SW
034800         WHEN WS-MARG-AGG-ACCOUNT (MARG-AGG-IDX) =
034805               MARGIN-ACCOUNT-ID
034900          AND WS-MARG-AGG-SYMBOL (MARG-AGG-IDX)  = MARGIN-SYMBOL
035000             MOVE 'YES' TO WS-AGG-KEY-FOUND-SW.
035100     IF AGG-KEY-NOT-FOUND
035200        ADD 1 TO WS-MARG-AGG-COUNT
035300        SET MARG-AGG-IDX TO WS-MARG-AGG-COUNT
035400        MOVE MARGIN-ACCOUNT-ID TO WS-MARG-AGG-ACCOUNT
035405               (MARG-AGG-IDX)
035500        MOVE MARGIN-SYMBOL    TO WS-MARG-AGG-SYMBOL
035505               (MARG-AGG-IDX)
035600        MOVE ZERO TO WS-MARG-AGG-INITIAL (MARG-AGG-IDX)
035700        MOVE ZERO TO WS-MARG-AGG-MAINT (MARG-AGG-IDX)
035800        MOVE ZERO TO WS-MARG-AGG-REQMT (MARG-AGG-IDX)
035900        MOVE ZERO TO WS-MARG-AGG-REC-COUNT (MARG-AGG-IDX).
036000     ADD MARGIN-ALT-INITIAL     TO WS-MARG-AGG-INITIAL
036005               (MARG-AGG-IDX).
036100     ADD MARGIN-ALT-MAINT       TO WS-MARG-AGG-MAINT
036105               (MARG-AGG-IDX).
036200     ADD MARGIN-ALT-REQMT       TO WS-MARG-AGG-REQMT
036205               (MARG-AGG-IDX).
036300     ADD 1 TO WS-MARG-AGG-REC-COUNT (MARG-AGG-IDX).
036400
036500 400-EXIT.
036600     EXIT.
036700
036800
036900 450-FOLD-POSITION.
037000
037100* POSITIONAGGREGATOR - FIND OR CREATE THE ACCOUNT-ID/SYMBOL KEY IN
037200* THE RUNNING POSITION TOTALS TABLE, ADD THIS RECORD'S QUANTITY,
037300* COST AND P&L, THEN RECOMPUTE THE AVERAGE PRICE AND SIDE.
037350
037380     COMPUTE WS-ROW-TOTAL-PNL = PNL-ALT-UNREALIZED +
037385               PNL-ALT-REALIZED.
037390     ADD WS-ROW-TOTAL-PNL TO WS-RUN-TOTAL-PNL.
037400
037500     MOVE 'NO ' TO WS-AGG-KEY-FOUND-SW.
037600     SET POSN-AGG-IDX TO 1.
037700     SEARCH WS-POSN-AGG-ENTRY
037800         AT END
037900             MOVE 'NO ' TO WS-AGG-KEY-FOUND-SW
038000         WHEN WS-POSN-AGG-ACCOUNT (POSN-AGG-IDX) =
038005               POSITION-ACCOUNT-ID
038100          AND WS-POSN-AGG-SYMBOL (POSN-AGG-IDX)  = POSITION-SYMBOL
038200             MOVE 'YES' TO WS-AGG-KEY-FOUND-SW.
038300     IF AGG-KEY-NOT-FOUND
038400        ADD 1 TO WS-POSN-AGG-COUNT
038500        SET POSN-AGG-IDX TO WS-POSN-AGG-COUNT
038600        MOVE POSITION-ACCOUNT-ID TO WS-POSN-AGG-ACCOUNT
038605               (POSN-AGG-IDX)
038700        MOVE POSITION-SYMBOL    TO WS-POSN-AGG-SYMBOL
038705               (POSN-AGG-IDX)
038800        MOVE ZERO TO WS-POSN-AGG-NET-QTY (POSN-AGG-IDX)
038900        MOVE ZERO TO WS-POSN-AGG-TOT-COST (POSN-AGG-IDX)
039000        MOVE ZERO TO WS-POSN-AGG-AVG-PRICE (POSN-AGG-IDX)
039100        MOVE ZERO TO WS-POSN-AGG-UNREAL (POSN-AGG-IDX)
039200        MOVE ZERO TO WS-POSN-AGG-REAL (POSN-AGG-IDX)
039300        MOVE ZERO TO WS-POSN-AGG-REC-COUNT (POSN-AGG-IDX).
039400     ADD POSITION-QUANTITY TO WS-POSN-AGG-NET-QTY (POSN-AGG-IDX).
039500     COMPUTE WS-POSN-AGG-TOT-COST (POSN-AGG-IDX) =
039600             WS-POSN-AGG-TOT-COST (POSN-AGG-IDX) +
039700             (POSITION-QUANTITY * POSITION-AVERAGE-PRICE).
039800     ADD POSITION-UNREALIZED-PNL TO WS-POSN-AGG-UNREAL
039805               (POSN-AGG-IDX).
039900     ADD POSITION-REALIZED-PNL   TO WS-POSN-AGG-REAL
039905               (POSN-AGG-IDX).
040000     ADD 1 TO WS-POSN-AGG-REC-COUNT (POSN-AGG-IDX).
040100     IF WS-POSN-AGG-NET-QTY (POSN-AGG-IDX) = ZERO
040200        MOVE ZERO TO WS-POSN-AGG-AVG-PRICE (POSN-AGG-IDX)
040300        MOVE 'FLAT ' TO WS-POSN-AGG-SIDE (POSN-AGG-IDX)
040400     ELSE
040500        COMPUTE WS-POSN-AGG-AVG-PRICE (POSN-AGG-IDX) ROUNDED =
040600                WS-POSN-AGG-TOT-COST (POSN-AGG-IDX) /
040700                WS-POSN-AGG-NET-QTY (POSN-AGG-IDX)
040800        IF WS-POSN-AGG-NET-QTY (POSN-AGG-IDX) > ZERO
040900           MOVE 'LONG ' TO WS-POSN-AGG-SIDE (POSN-AGG-IDX)
041000        ELSE
041100           MOVE 'SHORT' TO WS-POSN-AGG-SIDE (POSN-AGG-IDX).
041200
041300 450-EXIT.
041400     EXIT.
041500
041600
041700 800-WRITE-MARGIN-REC.
041800
041900     WRITE MARGIN-RECORD.
042000     ADD 1 TO WS-MARGIN-WRTN-CTR.
042100
042200 800-EXIT.
042300     EXIT.
042400
042500
042600 850-WRITE-POSITION-REC.
042700
042800     WRITE POSITION-RECORD.
042900     ADD 1 TO WS-POSN-WRTN-CTR.
043000
043100 850-EXIT.
043200     EXIT.
043300
043400
043500 900-WRITE-AGGREGATES.
043550
043600     SET MARG-AGG-IDX TO 1.
043650     PERFORM 910-WRITE-MARGIN-AGG THRU 910-EXIT
043700         UNTIL MARG-AGG-IDX > WS-MARG-AGG-COUNT.
043750     SET POSN-AGG-IDX TO 1.
043800     PERFORM 920-WRITE-POSN-AGG THRU 920-EXIT
043850         UNTIL POSN-AGG-IDX > WS-POSN-AGG-COUNT.
043900
044000 900-EXIT.
044050     EXIT.
044100
044150
044200 910-WRITE-MARGIN-AGG.
044250
044300     MOVE WS-MARG-AGG-ACCOUNT (MARG-AGG-IDX)   TO
044305               AGGMAR-ACCOUNT-ID.
044350     MOVE WS-MARG-AGG-SYMBOL (MARG-AGG-IDX)    TO AGGMAR-SYMBOL.
044400     MOVE WS-MARG-AGG-INITIAL (MARG-AGG-IDX)   TO
044405               AGGMAR-TOTAL-INITIAL.
044450     MOVE WS-MARG-AGG-MAINT (MARG-AGG-IDX)     TO
044455               AGGMAR-TOTAL-MAINT.
044500     MOVE WS-MARG-AGG-REQMT (MARG-AGG-IDX)     TO
044505               AGGMAR-TOTAL-REQMT.
044550     MOVE WS-MARG-AGG-REC-COUNT (MARG-AGG-IDX) TO
044555               AGGMAR-REC-COUNT.
044600     WRITE AGGREGATED-MARGIN-RECORD.
044650     SET MARG-AGG-IDX UP BY 1.
044700
044750 910-EXIT.
044800     EXIT.
044850
044900
045000 920-WRITE-POSN-AGG.
045050
045100     MOVE WS-POSN-AGG-ACCOUNT (POSN-AGG-IDX)    TO
045105               AGGPOS-ACCOUNT-ID.
045150     MOVE WS-POSN-AGG-SYMBOL (POSN-AGG-IDX)     TO AGGPOS-SYMBOL.
045200     MOVE WS-POSN-AGG-NET-QTY (POSN-AGG-IDX)    TO
045205               AGGPOS-NET-QUANTITY.
045250     MOVE WS-POSN-AGG-TOT-COST (POSN-AGG-IDX)   TO
045255               AGGPOS-TOTAL-COST.
045300     MOVE WS-POSN-AGG-AVG-PRICE (POSN-AGG-IDX)  TO
045305               AGGPOS-AVERAGE-PRICE.
045350     MOVE WS-POSN-AGG-UNREAL (POSN-AGG-IDX)     TO
045355               AGGPOS-UNREALIZED-PNL.
045400     MOVE WS-POSN-AGG-REAL (POSN-AGG-IDX)       TO
045405               AGGPOS-REALIZED-PNL.
045450     MOVE WS-POSN-AGG-REC-COUNT (POSN-AGG-IDX)  TO
045455               AGGPOS-REC-COUNT.
045500     MOVE WS-POSN-AGG-SIDE (POSN-AGG-IDX)       TO AGGPOS-SIDE.
045550     WRITE AGGREGATED-POSITION-RECORD.
045600     SET POSN-AGG-IDX UP BY 1.
045650
045700 920-EXIT.
045750     EXIT.
046600
046700
046800 950-READ-EXECUTION.
046900
047000     READ EXECUTION-FILE
047100         AT END MOVE 'YES' TO WS-EOF-EXECUTION-SW
047200             GO TO 950-EXIT.
047300     ADD 1 TO WS-EXEC-READ-CTR.
047400
047500 950-EXIT.
047600     EXIT.
047700
047800
047900 960-LOAD-RATE-TABLE.
048000
048100     MOVE 'NO ' TO WS-EOF-RATE-SW.
048200     PERFORM 965-READ-RATE-REC THRU 965-EXIT.
048300     PERFORM 970-ADD-RATE-ENTRY THRU 970-EXIT
048400         UNTIL EOF-RATE.
048500
048600 960-EXIT.
048700     EXIT.
048800
048900
049000 965-READ-RATE-REC.
049100
049200     READ MARGIN-RATE-FILE
049300         AT END MOVE 'YES' TO WS-EOF-RATE-SW
049400             GO TO 965-EXIT.
049500
049600 965-EXIT.
049700     EXIT.
049800
049900
050000 970-ADD-RATE-ENTRY.
050100
050200     ADD 1 TO WS-RATE-TAB-COUNT.
050300     SET RATE-IDX TO WS-RATE-TAB-COUNT.
050400     MOVE RATE-SYMBOL             TO WS-RATE-TAB-SYMBOL
050405               (RATE-IDX).
050500     MOVE RATE-INITIAL-MARGIN     TO WS-RATE-TAB-INITIAL
050505               (RATE-IDX).
050600     MOVE RATE-MAINTENANCE-MARGIN TO WS-RATE-TAB-MAINT (RATE-IDX).
050700     MOVE RATE-LEVERAGE           TO WS-RATE-TAB-LEVERAGE
050705               (RATE-IDX).
050800     ADD 1 TO WS-RATE-LOADED-CTR.
050900     PERFORM 965-READ-RATE-REC THRU 965-EXIT.
051000
051100 970-EXIT.
051200     EXIT.
051300
051400
051500 999-CLEANUP SECTION.
051600
051700     CLOSE EXECUTION-FILE
051800           MARGIN-RATE-FILE
051900           MARGIN-OUTPUT-FILE
052000           POSITION-OUTPUT-FILE
052100           AGGR-MARGIN-FILE
052200           AGGR-POSN-FILE.
052300     DISPLAY '****  MARGPROC RUN COMPLETE  ****'.
052400     DISPLAY 'EXECUTIONS READ .........' WS-EXEC-READ-CTR.
052500     DISPLAY 'MARGIN RECORDS WRITTEN ...' WS-MARGIN-WRTN-CTR.
052600     DISPLAY 'POSITION RECORDS WRITTEN .' WS-POSN-WRTN-CTR.
052700     DISPLAY 'RATE TABLE ROWS LOADED ...' WS-RATE-LOADED-CTR.
052800     DISPLAY 'DEFAULT RATE FALLBACKS ...' WS-DEFAULT-RATE-CTR.
052850     DISPLAY 'NET UNREALIZED+REALIZED PNL' WS-RUN-TOTAL-PNL.
053100
053200 999-EXIT.
053300     EXIT.
