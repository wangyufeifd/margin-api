000100******************************************************************
000200*    AGGMART    -  RUNNING MARGIN-TOTALS TABLE, ONE ROW PER      *
000300*                  ACCOUNT-ID/SYMBOL KEY, HELD AND UPDATED FOR   *
000400*                  THE WHOLE RUN BY 400-FOLD-MARGIN, NO PERIODIC *
000500*                  RESET - FINAL CONTENTS ARE THE WHOLE-RUN      *
000600*                  TOTALS DUMPED BY 900-WRITE-AGGREGATES         *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
001000*    06-22-94  RFT  MG0018  ORIGINAL LAYOUT                     *
001100*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001200*    07-21-03  SLK  MG0189  RAISED TABLE SIZE TO 2000 KEYS,      *
001300*                           SPLIT OUT OF AGGMARR                 *
001310*    02-17-14  RTW  MG0312  PACKED THE RUNNING TOTAL FIELDS      *
001320*                           COMP-3 TO MATCH THE SHOP'S OTHER     *
001330*                           WORKING ACCUMULATOR FIELDS           *
001400******************************************************************
001500 01  WS-MARG-AGG-TABLE.
001600     05  WS-MARG-AGG-COUNT         PIC S9(4) COMP VALUE ZERO.
001700     05  WS-MARG-AGG-ENTRY OCCURS 2000 TIMES
001800                 INDEXED BY MARG-AGG-IDX.
001900         10  WS-MARG-AGG-KEY.
002000             15  WS-MARG-AGG-ACCOUNT   PIC X(20).
002100             15  WS-MARG-AGG-SYMBOL    PIC X(12).
002200         10  WS-MARG-AGG-INITIAL       PIC S9(11)V99 COMP-3.
002300         10  WS-MARG-AGG-MAINT         PIC S9(11)V99 COMP-3.
002400         10  WS-MARG-AGG-REQMT         PIC S9(11)V99 COMP-3.
002500         10  WS-MARG-AGG-REC-COUNT     PIC S9(9).
