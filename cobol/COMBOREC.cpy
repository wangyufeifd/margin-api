000100******************************************************************
000200*    COMBOREC   -  COMBINATION MARGIN DISCOUNT PARAMETER RECORD  *
000300*                  READ FROM THE COMBINATION-PARAMETER-FILE,     *
000400*                  FIRST 3 ROWS ARE TITLE/HEADER ROWS AND SKIPPED*
000500*                  (MARGSAVE INPUT)  SEE COMBOTAB FOR THE        *
000600*                  IN-MEMORY COMBO TABLE                         *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
001000*    09-03-95  RFT  MG0041  ORIGINAL LAYOUT                     *
001100*    02-11-99  DJH  MG0101  Y2K SWEEP - COMBO-DATE STAYS X(10), *
001200*                           PUBLICATION DATE IS EXCHANGE-SUPPLIED*
001300*    07-21-03  SLK  MG0190  SPLIT IN-MEMORY TABLE OUT TO COMBOTAB*
001310*    02-18-14  RTW  MG0314  COMBO-MARGIN-PER-PAIR WIDENED AND    *
001320*                           RECAST X(12) - THE EXCHANGE PUNCTU- *
001330*                           ATES IT WITH COMMA THOUSANDS SEPAR-  *
001340*                           ATORS, WHICH A 9(9)V99 PICTURE CANNOT*
001350*                           HOLD.  110-SPLIT-COMBO-LEGS IN       *
001360*                           MARGSAVE STRIPS THE COMMAS BEFORE    *
001370*                           CONVERTING TO WORKING-STORAGE        *
001400******************************************************************
001500 01  COMBO-PARM-RECORD.
001600     05  COMBO-DATE                PIC X(10).
001700     05  COMBO-NAME                PIC X(40).
001800     05  COMBO-LEG-SETTLE-PRICES   PIC X(40).
001900     05  COMBO-PRIORITY            PIC 9(4).
002000     05  COMBO-MARGIN-PER-PAIR-TXT PIC X(12).
002100     05  COMBO-ATTRIBUTE           PIC X(20).
002200     05  FILLER                    PIC X(2).
002300******************************************************************
002400*    COMBO-NAME DECOMPOSES INTO UP TO TWO LEGS, EACH A CONTRACT  *
002500*    CODE AND A BUY/SELL FLAG ("-" PREFIX MEANS A SELL LEG);     *
002600*    COMBO-LEG-SETTLE-PRICES DECOMPOSES THE SAME WAY, ONE PRICE  *
002700*    PER LEG, SAME ORDER - SEE COMBOTAB FOR THE DECOMPOSED TABLE *
002800******************************************************************
002900*    ALTERNATE VIEW USED BY 110-SPLIT-COMBO-LEGS TO CARRY THE    *
003000*    PRIORITY FIELD OVER TO THE NEW-ENTRY WORK AREA AHEAD OF THE *
003100*    INSERT INTO THE COMBO TABLE - COMBO-MARGIN-PER-PAIR-TXT IS  *
003150*    READ DIRECTLY OFF COMBO-PARM-RECORD SINCE IT NEEDS COMMA    *
003175*    STRIPPING, NOT A STRAIGHT GROUP-MOVE ALIAS                  *
003200******************************************************************
003300 01  COMBO-PARM-ALT REDEFINES COMBO-PARM-RECORD.
003400     05  FILLER                    PIC X(90).
003500     05  COMBO-ALT-GROUP.
003600         10  COMBO-ALT-PRIORITY       PIC 9(4).
003650         10  FILLER                   PIC X(12).
003800     05  FILLER                    PIC X(22).
