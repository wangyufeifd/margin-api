000100******************************************************************
000200*    PAIRREC    -  COMBINATION MATCH RESULT RECORD AND PRINTED   *
000300*                  REPORT LINES (MARGSAVE OUTPUT)                *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000700*    09-10-95  RFT  MG0043  ORIGINAL LAYOUT                     *
000800*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS HELD HERE*
000900*    11-04-03  SLK  MG0199  ADDED PAIR-AMOUNTS-ALT REDEFINES FOR *
001000*                           THE REPORT-LINE PRINT PARAGRAPHS     *
001100******************************************************************
001200 01  PAIR-RESULT-RECORD.
001300     05  PAIR-RESULT-SEQ           PIC 9(9).
001400     05  PAIR-IS-UNPAIRED          PIC X(1).
001500         88  PAIR-ROW-IS-UNPAIRED      VALUE 'Y'.
001600         88  PAIR-ROW-IS-PAIRED        VALUE 'N'.
001700     05  PAIR-COMBO-NAME           PIC X(40).
001800     05  PAIR-PRIORITY             PIC 9(4).
001900     05  PAIR-COUNT-FLD            PIC 9(9).
002000     05  PAIR-MARGIN-PER-PAIR      PIC 9(9)V99.
002100     05  PAIR-TOTAL-MARGIN         PIC 9(11)V99.
002200     05  PAIR-ACCOUNT              PIC X(20).
002300     05  PAIR-CONTRACT             PIC X(12).
002400     05  FILLER                    PIC X(9).
002500******************************************************************
002600*    ALTERNATE VIEW OF THE COUNT/AMOUNT FIELDS, USED BY 700-     *
002700*    PRINT-DETAIL-LINE AND 750-PRINT-UNPAIRED-LINE TO MOVE ALL   *
002800*    THREE NUMERIC FIELDS INTO THE REPORT LINE GROUP IN ONE GO   *
002900******************************************************************
003000 01  PAIR-AMOUNTS-ALT REDEFINES PAIR-RESULT-RECORD.
003100     05  FILLER                    PIC X(54).
003200     05  PAIR-AMT-GROUP.
003300         10  PAIR-ALT-COUNT-FLD        PIC 9(9).
003400         10  PAIR-ALT-MARGIN-PER-PAIR  PIC 9(9)V99.
003500         10  PAIR-ALT-TOTAL-MARGIN     PIC 9(11)V99.
003600     05  FILLER                    PIC X(41).
003700******************************************************************
003800*    PRINTED REPORT LINES - ONE RECORD PER PRINT LINE, WRITTEN   *
003900*    TO PAIR-RESULT-RPT BY THE 700/750/800 PARAGRAPH BAND        *
004000******************************************************************
004100 01  RL-PAIR-HEADER-LINE.
004200     05  FILLER                    PIC X(6)   VALUE 'Pair #'.
004300     05  RL-PH-SEQ-NO              PIC Z(8)9.
004400     05  FILLER                    PIC X(118) VALUE SPACES.
004500
004600 01  RL-PAIR-NAME-LINE.
004700     05  FILLER                    PIC X(6)   VALUE 'Pair: '.
004800     05  RL-PN-NAME                PIC X(40).
004900     05  FILLER                    PIC X(11)  VALUE ' (priority='.
005000     05  RL-PN-PRIORITY            PIC Z(3)9.
005100     05  FILLER                    PIC X(1)   VALUE ')'.
005200     05  FILLER                    PIC X(71)  VALUE SPACES.
005300
005400 01  RL-PAIR-MATCHED-LINE.
005500     05  FILLER                    PIC X(17)  VALUE
005600                 '  Pairs matched: '.
005700     05  RL-PM-COUNT               PIC Z(8)9.
005800     05  FILLER                    PIC X(107) VALUE SPACES.
005900
006000 01  RL-PAIR-MGNPR-LINE.
006100     05  FILLER                    PIC X(19)  VALUE
006200                 '  Margin per pair: '.
006300     05  RL-PP-AMOUNT              PIC Z(7)9.99.
006400     05  FILLER                    PIC X(103) VALUE SPACES.
006500
006600 01  RL-PAIR-TOTAL-LINE.
006700     05  FILLER                    PIC X(16)  VALUE
006800                 '  Total margin: '.
006900     05  RL-PT-AMOUNT              PIC Z(9)9.99.
007000     05  FILLER                    PIC X(104) VALUE SPACES.
007100
007200 01  RL-PAIR-USED-HDR-LINE.
007300     05  FILLER                    PIC X(17)  VALUE
007400                 '  Positions used:'.
007500     05  FILLER                    PIC X(116) VALUE SPACES.
007600
007700 01  RL-PAIR-LEG-LINE.
007800     05  FILLER                    PIC X(6)   VALUE '    - '.
007900     05  RL-PL-QTY                 PIC Z(8)9.
008000     05  FILLER                    PIC X(3)   VALUE ' x '.
008100     05  RL-PL-CONTRACT            PIC X(12).
008200     05  FILLER                    PIC X(1)   VALUE SPACES.
008300     05  RL-PL-SIDE                PIC X(4).
008400     05  FILLER                    PIC X(98)  VALUE SPACES.
008500
008600 01  RL-UNPAIRED-HEADER-LINE.
008700     05  FILLER                    PIC X(10)  VALUE 'Position #'.
008800     05  RL-UH-SEQ-NO              PIC Z(8)9.
008900     05  FILLER                    PIC X(11)  VALUE ' (Unpaired)'.
009000     05  FILLER                    PIC X(103) VALUE SPACES.
009100
009200 01  RL-UNPAIRED-LABEL-LINE.
009300     05  FILLER                    PIC X(37)  VALUE
009400                 'Unpaired Position (standalone margin)'.
009500     05  FILLER                    PIC X(96)  VALUE SPACES.
009600
009700 01  RL-UNPAIRED-CONTRACT-LINE.
009800     05  FILLER                  PIC X(12)  VALUE '  Contract: '.
009900     05  RL-UC-CONTRACT            PIC X(12).
010000     05  FILLER                    PIC X(1)   VALUE SPACES.
010100     05  RL-UC-SIDE                PIC X(4).
010200     05  FILLER                    PIC X(104) VALUE SPACES.
010300
010400 01  RL-UNPAIRED-QTY-LINE.
010500     05  FILLER                  PIC X(12)  VALUE '  Quantity: '.
010600     05  RL-UQ-QTY                 PIC Z(8)9.
010700     05  FILLER                    PIC X(112) VALUE SPACES.
010800
010900 01  RL-UNPAIRED-MGNPR-LINE.
011000     05  FILLER                    PIC X(18)  VALUE
011100                 '  Margin per lot: '.
011200     05  RL-UM-AMOUNT              PIC Z(7)9.99.
011300     05  FILLER                    PIC X(104) VALUE SPACES.
011400
011500 01  RL-TOTALS-SEP-LINE.
011600     05  FILLER                    PIC X(37)  VALUE
011700                 '====================================='.
011800     05  FILLER                    PIC X(96)  VALUE SPACES.
011900
012000 01  RL-TOTALS-PAIRED-LINE.
012100     05  FILLER                    PIC X(27)  VALUE
012200                 'Total paired combinations: '.
012300     05  RL-TP-COUNT               PIC Z(8)9.
012400     05  FILLER                    PIC X(97)  VALUE SPACES.
012500
012600 01  RL-TOTALS-CONTRACTS-LINE.
012700     05  FILLER                    PIC X(24)  VALUE
012800                 'Total contracts paired: '.
012900     05  RL-TC-COUNT               PIC Z(8)9.
013000     05  FILLER                    PIC X(100) VALUE SPACES.
013100
013200 01  RL-TOTALS-UNPAIRED-LINE.
013300     05  FILLER                    PIC X(26)  VALUE
013400                 'Total unpaired positions: '.
013500     05  RL-TU-COUNT               PIC Z(8)9.
013600     05  FILLER                    PIC X(98)  VALUE SPACES.
013700
013800 01  RL-TOTALS-MARGIN-LINE.
013900     05  FILLER                    PIC X(26)  VALUE
014000                 'Total margin requirement: '.
014100     05  RL-TM-AMOUNT              PIC Z(9)9.99.
014200     05  FILLER                    PIC X(94)  VALUE SPACES.
