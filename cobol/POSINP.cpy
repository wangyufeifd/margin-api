000100******************************************************************
000200*    POSINP     -  CLIENT POSITION INPUT RECORD LAYOUT           *
000300*                  READ FROM THE POSITION-INPUT-FILE, HEADER ROW*
000400*                  IS SKIPPED (MARGSAVE INPUT)  SEE AVAILTAB FOR*
000500*                  THE AVAILABLE-QUANTITY AND ACCOUNT-LIST TABLES*
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000900*    09-03-95  RFT  MG0042  ORIGINAL LAYOUT                     *
001000*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS HELD HERE*
001100*    07-21-03  SLK  MG0191  SPLIT WORKING TABLES OUT TO AVAILTAB *
001200******************************************************************
001300 01  POSITION-INPUT-RECORD.
001400     05  POSIN-ACCOUNT             PIC X(20).
001500     05  POSIN-CONTRACT            PIC X(12).
001600     05  POSIN-SIDE                PIC X(4).
001700     05  POSIN-QUANTITY            PIC 9(9).
001800     05  FILLER                    PIC X(11).
001900******************************************************************
002000*    ALTERNATE VIEW COMBINING CONTRACT AND SIDE AS ONE GROUP KEY *
002100*    170-FOLD-AVAIL-QTY ADDRESSES THE CONTRACT HALF OF THE KEY   *
002200*    AS POSIN-ALT-CONTRACT WHEN BUILDING THE AVAILABLE-QUANTITY  *
002300*    TABLE                                                      *
002400******************************************************************
002500 01  POSIN-ALT REDEFINES POSITION-INPUT-RECORD.
002600     05  FILLER                    PIC X(20).
002700     05  POSIN-ALT-KEY.
002800         10  POSIN-ALT-CONTRACT       PIC X(12).
002900         10  POSIN-ALT-SIDE           PIC X(4).
003000     05  FILLER                    PIC X(20).
