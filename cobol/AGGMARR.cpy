000100******************************************************************
000200*    AGGMARR    -  AGGREGATED MARGIN RECORD LAYOUT               *
000300*                  ONE ROW PER ACCOUNT-ID/SYMBOL KEY, WRITTEN TO *
000400*                  AGGREGATE-MARGIN-REPORT-FILE AT END OF RUN    *
000500*                  SEE AGGMART FOR THE RUNNING WORKING-STORAGE   *
000600*                  TOTALS TABLE                                 *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
001000*    06-22-94  RFT  MG0018  ORIGINAL LAYOUT                     *
001100*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001200*    07-21-03  SLK  MG0189  SPLIT RUNNING TABLE OUT TO AGGMART   *
001300******************************************************************
001400 01  AGGREGATED-MARGIN-RECORD.
001500     05  AGGMAR-ACCOUNT-ID         PIC X(20).
001600     05  AGGMAR-SYMBOL             PIC X(12).
001700     05  AGGMAR-TOTAL-INITIAL      PIC S9(11)V99.
001800     05  AGGMAR-TOTAL-MAINT        PIC S9(11)V99.
001900     05  AGGMAR-TOTAL-REQMT        PIC S9(11)V99.
002000     05  AGGMAR-REC-COUNT          PIC S9(9).
002100     05  FILLER                    PIC X(8).
