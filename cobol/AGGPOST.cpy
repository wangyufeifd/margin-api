000100******************************************************************
000200*    AGGPOST    -  RUNNING POSITION-TOTALS TABLE, ONE ROW PER    *
000300*                  ACCOUNT-ID/SYMBOL KEY, HELD AND UPDATED FOR   *
000400*                  THE WHOLE RUN BY 450-FOLD-POSITION, NO        *
000500*                  PERIODIC RESET - FINAL CONTENTS ARE THE       *
000600*                  WHOLE-RUN TOTALS DUMPED BY 900-WRITE-         *
000700*                  AGGREGATES                                    *
000800******************************************************************
000900*    CHANGE LOG                                                 *
001000*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
001100*    06-22-94  RFT  MG0017  ORIGINAL LAYOUT                     *
001200*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001300*    07-21-03  SLK  MG0189  RAISED TABLE SIZE TO 2000 KEYS,      *
001400*                           SPLIT OUT OF AGGPOSR                 *
001410*    02-17-14  RTW  MG0312  PACKED THE COST/PRICE/P&L FIELDS     *
001420*                           COMP-3 TO MATCH THE SHOP'S OTHER     *
001430*                           WORKING ACCUMULATOR FIELDS           *
001500******************************************************************
001600 01  WS-POSN-AGG-TABLE.
001700     05  WS-POSN-AGG-COUNT         PIC S9(4) COMP VALUE ZERO.
001800     05  WS-POSN-AGG-ENTRY OCCURS 2000 TIMES
001900                 INDEXED BY POSN-AGG-IDX.
002000         10  WS-POSN-AGG-KEY.
002100             15  WS-POSN-AGG-ACCOUNT   PIC X(20).
002200             15  WS-POSN-AGG-SYMBOL    PIC X(12).
002300         10  WS-POSN-AGG-NET-QTY       PIC S9(11)V9(4).
002400         10  WS-POSN-AGG-TOT-COST      PIC S9(15)V9(4) COMP-3.
002500         10  WS-POSN-AGG-AVG-PRICE     PIC S9(9)V99    COMP-3.
002600         10  WS-POSN-AGG-UNREAL        PIC S9(11)V99   COMP-3.
002700         10  WS-POSN-AGG-REAL          PIC S9(11)V99   COMP-3.
002800         10  WS-POSN-AGG-REC-COUNT     PIC S9(9).
002900         10  WS-POSN-AGG-SIDE          PIC X(5).
