000100******************************************************************
000200*    AVAILTAB   -  AVAILABLE-QUANTITY AND ACCOUNT-LIST WORKING   *
000300*                  TABLES BUILT FROM POSITION-INPUT-FILE ON LOAD *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000700*    09-03-95  RFT  MG0042  ORIGINAL LAYOUT                     *
000800*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
000900*    07-21-03  SLK  MG0191  RAISED TABLE SIZE TO 500 GROUPS,     *
001000*                           SPLIT OUT OF POSINP                  *
001100******************************************************************
001200*    WS-AVAIL-TABLE - AVAILABLE QUANTITY PER ACCOUNT/CONTRACT/   *
001300*    SIDE GROUP, SUMMED FROM ALL POSITION-INPUT-RECORDS ON LOAD, *
001400*    THEN DECREMENTED AS 210-TRY-COMBOS MATCHES COMBINATIONS     *
001500******************************************************************
001600 01  WS-AVAIL-TABLE.
001700     05  WS-AVAIL-TAB-COUNT        PIC S9(4) COMP VALUE ZERO.
001800     05  WS-AVAIL-TAB-ENTRY OCCURS 500 TIMES
001900                 INDEXED BY AVAIL-IDX.
002000         10  WS-AVAIL-TAB-ACCOUNT      PIC X(20).
002100         10  WS-AVAIL-TAB-CONTRACT     PIC X(12).
002200         10  WS-AVAIL-TAB-SIDE         PIC X(4).
002300         10  WS-AVAIL-TAB-QUANTITY     PIC S9(9).
002400******************************************************************
002500*    WS-ACCOUNT-LIST - DISTINCT ACCOUNT CODES SEEN ON LOAD, IN   *
002600*    FIRST-SEEN ORDER, SO 200-PRSS-ACCOUNTS CAN DRIVE EACH       *
002700*    ACCOUNT INDEPENDENTLY                                      *
002800******************************************************************
002900 01  WS-ACCOUNT-LIST.
003000     05  WS-ACCOUNT-LIST-COUNT     PIC S9(4) COMP VALUE ZERO.
003100     05  WS-ACCOUNT-LIST-ENTRY OCCURS 200 TIMES
003200                 INDEXED BY ACCT-LIST-IDX.
003300         10  WS-ACCOUNT-LIST-CODE      PIC X(20).
