000100******************************************************************
000200*    POSNREC    -  POSITION RECORD LAYOUT                        *
000300*                  ONE ROW PER EXECUTION PROCESSED BY MARGPROC,  *
000400*                  WRITTEN TO THE POSITION-OUTPUT-FILE           *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000800*    06-09-94  RFT  MG0015  ORIGINAL LAYOUT                     *
000900*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS HELD HERE*
001000******************************************************************
001100 01  POSITION-RECORD.
001200     05  POSITION-ID               PIC X(36).
001300     05  POSITION-ACCOUNT-ID       PIC X(20).
001400     05  POSITION-SYMBOL           PIC X(12).
001500     05  POSITION-QUANTITY         PIC S9(9)V9(4).
001600     05  POSITION-AVERAGE-PRICE    PIC S9(9)V9(4).
001700     05  POSITION-UNREALIZED-PNL   PIC S9(9)V99.
001800     05  POSITION-REALIZED-PNL     PIC S9(9)V99.
001900     05  POSITION-SIDE             PIC X(5).
002000         88  POSITION-IS-LONG          VALUE 'LONG '.
002100         88  POSITION-IS-SHORT         VALUE 'SHORT'.
002200         88  POSITION-IS-FLAT          VALUE 'FLAT '.
002300     05  FILLER                    PIC X(9).
002400******************************************************************
002500*    ALTERNATE VIEW OF THE TWO P&L FIELDS, ADDRESSED AS THE      *
002600*    -ALT- FIELDS BY 450-FOLD-POSITION TO ROLL THE ROW'S NET     *
002700*    UNREALIZED+REALIZED PNL INTO THE RUN-TOTAL DIAGNOSTIC       *
002800******************************************************************
002900 01  POSITION-PNL-ALT REDEFINES POSITION-RECORD.
003000     05  FILLER                    PIC X(94).
003100     05  POSITION-PNL-GROUP.
003200         10  PNL-ALT-UNREALIZED    PIC S9(9)V99.
003300         10  PNL-ALT-REALIZED      PIC S9(9)V99.
003400     05  FILLER                    PIC X(14).
