000100******************************************************************
000200*    MARGREC    -  MARGIN RECORD LAYOUT                          *
000300*                  ONE ROW PER EXECUTION PROCESSED BY MARGPROC,  *
000400*                  WRITTEN TO THE MARGIN-OUTPUT-FILE             *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000800*    06-09-94  RFT  MG0014  ORIGINAL LAYOUT                     *
000900*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS HELD HERE*
001000******************************************************************
001100 01  MARGIN-RECORD.
001200     05  MARGIN-ID                 PIC X(36).
001300     05  MARGIN-ACCOUNT-ID         PIC X(20).
001400     05  MARGIN-EXEC-ID            PIC X(36).
001500     05  MARGIN-SYMBOL             PIC X(12).
001600     05  MARGIN-INITIAL-AMT        PIC S9(9)V99.
001700     05  MARGIN-MAINTENANCE-AMT    PIC S9(9)V99.
001800     05  MARGIN-REQUIREMENT-AMT    PIC S9(9)V99.
001900     05  MARGIN-LEVERAGE           PIC S9(3)V9.
002000     05  FILLER                    PIC X(15).
002100******************************************************************
002200*    ALTERNATE VIEW OF THE THREE MARGIN AMOUNTS, ADDRESSED AS    *
002300*    THE -ALT- FIELDS BY 400-FOLD-MARGIN WHEN POSTING TO THE     *
002400*    RUNNING AGGREGATION TABLE                                   *
002500******************************************************************
002600 01  MARGIN-AMOUNTS-ALT REDEFINES MARGIN-RECORD.
002700     05  FILLER                    PIC X(104).
002800     05  MARGIN-AMT-GROUP.
002900         10  MARGIN-ALT-INITIAL    PIC S9(9)V99.
003000         10  MARGIN-ALT-MAINT      PIC S9(9)V99.
003100         10  MARGIN-ALT-REQMT      PIC S9(9)V99.
003200     05  FILLER                    PIC X(19).
