000100******************************************************************
000200*    RATEREC    -  MARGIN RATE REFERENCE RECORD LAYOUT           *
000300*                  READ FROM MARGIN-RATE-FILE (MARGPROC INPUT)   *
000400*                  SEE RATETAB FOR THE IN-MEMORY LOOKUP TABLE    *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000800*    06-14-94  RFT  MG0016  ORIGINAL LAYOUT                     *
000900*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001000*    07-21-03  SLK  MG0188  SPLIT LOOKUP TABLE OUT TO RATETAB    *
001100******************************************************************
001200 01  MARGIN-RATE-RECORD.
001300     05  RATE-SYMBOL               PIC X(12).
001400     05  RATE-INITIAL-MARGIN       PIC S9V9(4).
001500     05  RATE-MAINTENANCE-MARGIN   PIC S9V9(4).
001600     05  RATE-LEVERAGE             PIC S9(3)V9.
001700     05  FILLER                    PIC X(8).
