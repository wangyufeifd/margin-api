000100******************************************************************
000200*    RATETAB    -  IN-MEMORY MARGIN RATE LOOKUP TABLE, LOADED    *
000300*                  ONCE FROM MARGIN-RATE-FILE AT START OF THE    *
000400*                  RUN BY 960-LOAD-RATE-TABLE, THEN SEARCHED     *
000500*                  PER EXECUTION BY 250-LOOKUP-RATE              *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000900*    06-14-94  RFT  MG0016  ORIGINAL LAYOUT                     *
001000*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001100*    07-21-03  SLK  MG0188  RAISED TABLE SIZE TO 500 SYMBOLS,    *
001200*                           SPLIT OUT OF RATEREC                 *
001300*    02-17-14  RTW  MG0312  PACKED THE INITIAL/MAINT RATE AND    *
001310*                           DEFAULT RATE FIELDS COMP-3 TO MATCH  *
001320*                           THE REST OF THE SHOP'S RATE/BALANCE  *
001330*                           WORKING FIELDS                       *
001340******************************************************************
001400 01  WS-RATE-TABLE.
001500     05  WS-RATE-TAB-COUNT         PIC S9(4) COMP VALUE ZERO.
001600     05  WS-RATE-TAB-ENTRY OCCURS 500 TIMES
001700                 INDEXED BY RATE-IDX.
001900         10  WS-RATE-TAB-SYMBOL        PIC X(12).
002000         10  WS-RATE-TAB-INITIAL       PIC S9V9(4)     COMP-3.
002100         10  WS-RATE-TAB-MAINT         PIC S9V9(4)     COMP-3.
002200         10  WS-RATE-TAB-LEVERAGE      PIC S9(3)V9.
002300******************************************************************
002400*    DEFAULT RATE - USED WHEN A SYMBOL IS NOT ON THE RATE FILE,  *
002500*    PER THE HOUSE FALLBACK RATE RULE                            *
002600******************************************************************
002700 01  WS-DEFAULT-RATE.
002800     05  WS-DEFAULT-INITIAL        PIC S9V9(4) COMP-3 VALUE .5000.
002900     05  WS-DEFAULT-MAINTENANCE    PIC S9V9(4) COMP-3 VALUE .2500.
003000     05  WS-DEFAULT-LEVERAGE       PIC S9(3)V9 VALUE +002.0.
