000100******************************************************************
000200*    COMBOTAB   -  IN-MEMORY COMBINATION-DISCOUNT TABLE, LOADED  *
000300*                  ONCE FROM THE COMBINATION-PARAMETER-FILE BY   *
000400*                  100-LOAD-COMBO-TABLE, IN ASCENDING PRIORITY   *
000500*                  ORDER AS READ, THEN WALKED BY 210-TRY-COMBOS  *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000900*    09-03-95  RFT  MG0041  ORIGINAL LAYOUT                     *
001000*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001100*    07-21-03  SLK  MG0190  RAISED TABLE SIZE TO 200 COMBOS,     *
001200*                           SPLIT OUT OF COMBOREC                *
001210*    02-18-14  RTW  MG0314  ADDED WS-COMBO-SPLIT-MGN-TXT TO THE  *
001220*                           LEG-SPLIT WORK AREA TO STAGE THE     *
001230*                           COMMA STRIPPING ON MARGIN-PER-PAIR   *
001300******************************************************************
001400 01  WS-COMBO-TABLE.
001500     05  WS-COMBO-TAB-COUNT        PIC S9(4) COMP VALUE ZERO.
001600     05  WS-COMBO-TAB-ENTRY OCCURS 200 TIMES
001700                 INDEXED BY COMBO-IDX.
001800         10  WS-COMBO-TAB-NAME         PIC X(40).
001900         10  WS-COMBO-TAB-PRIORITY     PIC 9(4).
002000         10  WS-COMBO-TAB-MGN-PR-PAIR  PIC 9(9)V99.
002100         10  WS-COMBO-TAB-LEG-COUNT    PIC 9(1).
002200         10  WS-COMBO-TAB-LEG OCCURS 2 TIMES.
002300             15  WS-COMBO-LEG-CONTRACT     PIC X(12).
002400             15  WS-COMBO-LEG-IS-BUY       PIC X(1).
002500                 88  WS-COMBO-LEG-BUY          VALUE 'Y'.
002600                 88  WS-COMBO-LEG-SELL         VALUE 'N'.
002700             15  WS-COMBO-LEG-SETTLE-PRICE PIC 9(9)V9(2).
002800******************************************************************
002900*    WORK AREA USED WHILE A COMBO-NAME / LEG-SETTLE-PRICES PAIR  *
003000*    IS BEING SPLIT INTO ITS LEGS ON LOAD BY 110-SPLIT-COMBO-LEGS*
003100******************************************************************
003200 01  WS-COMBO-SPLIT-WORK.
003300     05  WS-COMBO-SPLIT-LEG1-TXT   PIC X(20).
003400     05  WS-COMBO-SPLIT-LEG2-TXT   PIC X(20).
003500     05  WS-COMBO-SPLIT-PRICE1-TXT PIC X(20).
003600     05  WS-COMBO-SPLIT-PRICE2-TXT PIC X(20).
003650     05  WS-COMBO-SPLIT-MGN-TXT    PIC X(12).
003700     05  WS-COMBO-SPLIT-DELIM-CT   PIC S9(4) COMP.
