000100******************************************************************
000200*    AGGPOSR    -  AGGREGATED POSITION RECORD LAYOUT             *
000300*                  ONE ROW PER ACCOUNT-ID/SYMBOL KEY, WRITTEN TO *
000400*                  AGGREGATE-POSITION-REPORT-FILE AT END OF RUN  *
000500*                  SEE AGGPOST FOR THE RUNNING WORKING-STORAGE   *
000600*                  TOTALS TABLE                                 *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
001000*    06-22-94  RFT  MG0017  ORIGINAL LAYOUT                     *
001100*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS AFFECTED *
001200*    07-21-03  SLK  MG0189  SPLIT RUNNING TABLE OUT TO AGGPOST   *
001300******************************************************************
001400 01  AGGREGATED-POSITION-RECORD.
001500     05  AGGPOS-ACCOUNT-ID         PIC X(20).
001600     05  AGGPOS-SYMBOL             PIC X(12).
001700     05  AGGPOS-NET-QUANTITY       PIC S9(11)V9(4).
001800     05  AGGPOS-TOTAL-COST         PIC S9(15)V9(4).
001900     05  AGGPOS-AVERAGE-PRICE      PIC S9(9)V99.
002000     05  AGGPOS-UNREALIZED-PNL     PIC S9(11)V99.
002100     05  AGGPOS-REALIZED-PNL       PIC S9(11)V99.
002200     05  AGGPOS-REC-COUNT          PIC S9(9).
002300     05  AGGPOS-SIDE               PIC X(5).
002400         88  AGGPOS-IS-LONG            VALUE 'LONG '.
002500         88  AGGPOS-IS-SHORT           VALUE 'SHORT'.
002600         88  AGGPOS-IS-FLAT            VALUE 'FLAT '.
002700     05  FILLER                    PIC X(8).
