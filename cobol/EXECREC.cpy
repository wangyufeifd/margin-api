000100******************************************************************
000200*    EXECREC    -  TRADE EXECUTION RECORD LAYOUT                 *
000300*                  ONE FILL PER RECORD, FIXED-WIDTH, AS READ     *
000400*                  FROM THE EXECUTION-FILE (MARGPROC INPUT)      *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
000800*    06-02-94  RFT  MG0014  ORIGINAL LAYOUT                     *
000900*    11-18-98  DJH  MG0101  WIDENED PRICE/QUANTITY FOR Y2K      *
001000*                           DECIMAL REVIEW - NO KEY CHANGE      *
001100******************************************************************
001200 01  EXEC-RECORD.
001300     05  EXEC-ID                   PIC X(36).
001400     05  EXEC-ACCOUNT-ID           PIC X(20).
001500     05  EXEC-SYMBOL               PIC X(12).
001600     05  EXEC-ORDER-ID             PIC X(36).
001700     05  EXEC-PRICE                PIC S9(9)V9(4).
001800     05  EXEC-QUANTITY             PIC S9(9)V9(4).
001900     05  EXEC-SIDE                 PIC X(4).
002000         88  EXEC-SIDE-IS-BUY          VALUE 'BUY '.
002100         88  EXEC-SIDE-IS-SELL         VALUE 'SELL'.
002200     05  EXEC-TYPE                 PIC X(10).
002300         88  EXEC-TYPE-IS-MARKET       VALUE 'MARKET    '.
002400         88  EXEC-TYPE-IS-LIMIT        VALUE 'LIMIT     '.
002500         88  EXEC-TYPE-IS-STOP         VALUE 'STOP      '.
002600         88  EXEC-TYPE-IS-STOP-LIMIT    VALUE 'STOP_LIMIT'.
002700     05  EXEC-TIME                 PIC X(26).
002800     05  FILLER                    PIC X(28).
002900******************************************************************
003000*    ALTERNATE VIEW OF THE PRICE/QUANTITY PAIR USED BY 200-CALC- *
003100*    MARGIN WHEN BUILDING THE NOTIONAL VALUE - KEPT AS A         *
003200*    REDEFINES SO THE RAW EXECUTED QUANTITY CAN BE COMPARED      *
003300*    AGAINST ZERO WITHOUT DISTURBING THE SIGNED WORKING FIELD    *
003400******************************************************************
003500 01  EXEC-PRICE-QTY-ALT REDEFINES EXEC-RECORD.
003600     05  FILLER                    PIC X(104).
003700     05  EXEC-PQ-PRICE             PIC S9(9)V9(4).
003800     05  EXEC-PQ-QUANTITY          PIC 9(9)V9(4).
003900     05  FILLER                    PIC X(68).
