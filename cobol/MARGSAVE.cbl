000100 IDENTIFICATION DIVISION.
000150******************************************************************
000200 PROGRAM-ID.    MARGSAVE.
000250 AUTHOR.        R F TANNER.
000300 INSTALLATION.  CLEARING AND RISK SYSTEMS.
000350 DATE-WRITTEN.  09-03-1995.
000400 DATE-COMPILED.
000450 SECURITY.      CLEARING AND RISK SYSTEMS - INTERNAL USE ONLY.
000500******************************************************************
000550*    MARGSAVE - COMBINATION (HEDGE/SPREAD) MARGIN SAVING ENGINE  *
000600*    READS THE COMBINATION-PARAMETER-FILE (DISCOUNT SCHEDULE)    *
000650*    AND THE POSITION-INPUT-FILE (CLIENT OPEN POSITIONS), MATCHES*
000700*    EACH ACCOUNT'S POSITIONS AGAINST THE SCHEDULED COMBINATIONS *
000750*    IN ASCENDING PRIORITY ORDER, PRICES WHATEVER QUANTITY IS    *
000800*    LEFT OVER AT STANDALONE MARGIN RATES, AND WRITES THE PAIR-  *
000850*    RESULT-REPORT-FILE DETAIL AND TOTALS LINES.  ORIGINALLY     *
000900*    PART OF MARGPROC - SPLIT OUT WHEN THE COMBINATION SCHEDULE  *
000950*    GREW TO A SEPARATE DAILY FEED.                              *
001000******************************************************************
001050*    CHANGE LOG                                                 *
001100*    MM-DD-YY  WHO  TKT     DESCRIPTION                         *
001150*    09-03-95  RFT  MG0041  ORIGINAL PROGRAM - SPLIT OUT OF      *
001200*                           MARGPROC'S COMBINATION LOGIC         *
001250*    09-10-95  RFT  MG0043  ADDED PAIR-RESULT-REPORT-FILE AND    *
001300*                           THE DETAIL/TOTALS PRINT PARAGRAPHS   *
001350*    04-02-96  RFT  MG0058  STANDALONE LEFTOVER PRICING ADDED -  *
001400*                           PRICED AT 2 X LEG SETTLE PRICE       *
001450*    02-11-99  DJH  MG0101  Y2K SWEEP - NO DATE FIELDS HELD IN   *
001500*                           THIS PROGRAM, COMBO-DATE IS PASSED   *
001550*                           THROUGH UNEXAMINED                  *
001600*    07-21-03  SLK  MG0190  RAISED COMBO/AVAIL TABLE SIZES,      *
001650*                           SPLIT RECORD/TABLE COPYBOOKS APART   *
001700*    11-04-03  SLK  MG0199  SWITCHED THE DETAIL LINES TO THE     *
001750*                           PAIR-AMOUNTS-ALT REDEFINES GROUP MOVE*
001800*    03-02-07  PXM  MG0231  COMBO TABLE NOW LOADED IN ASCENDING  *
001850*                           PRIORITY ORDER BY INSERTION, RATHER  *
001900*                           THAN ASSUMING THE FEED ARRIVES SORTED*
001950*    11-09-11  GWC  MG0278  NORMALIZED POSIN-SIDE TO UPPERCASE   *
002000*                           BEFORE THE AVAILABLE-QUANTITY FOLD - *
002050*                           FEED STARTED MIXING CASE ON SIDE     *
002060*    02-17-14  RTW  MG0313  050-MAINLINE FELL THROUGH INTO       *
002070*                           100-LOAD-COMBO-TABLE WHEN RUN WITHOUT*
002080*                           A CALLER - ADDED THE PERFORM OF      *
002085*                           999-CLEANUP SO THE SECTION STOPS THE*
002090*                           RUN INSTEAD OF DOUBLING THE TOTALS.  *
002095*                           ALSO PACKED THE GRAND-TOTAL/UNPAIRED *
002098*                           MARGIN FIELDS COMP-3 TO MATCH THE    *
002099*                           SHOP'S OTHER WORKING MONEY FIELDS    *
002101*    02-18-14  RTW  MG0314  999-CLEANUP'S PERFORM THRU REFERENCED*
002102*                           A 999-EXIT THAT DID NOT EXIST - ADDED*
002103*                           THE PARAGRAPH.  ALSO COMBO-MARGIN-   *
002104*                           PER-PAIR WAS READ STRAIGHT AS NUMERIC*
002105*                           OFF THE FEED, WHICH CANNOT HOLD THE  *
002106*                           COMMA THOUSANDS SEPARATORS THE       *
002107*                           EXCHANGE PUBLISHES IT WITH - RECAST  *
002108*                           THE FIELD TEXT AND STRIP THE COMMAS  *
002109*                           BEFORE CONVERTING TO WORKING-STORAGE *
002111*                           ALSO ADDED WS-ABEND-SW SO A BAD OPEN *
002112*                           ON ANY OF THE THREE FILES ABENDS     *
002113*                           CLEANLY THROUGH 999-CLEANUP WITH A   *
002114*                           NONZERO RETURN-CODE                  *
002116*    02-19-14  RTW  MG0316  050-MAINLINE RAN OFF THE END OF      *
002117*                           000-HOUSEKEEPING BY FALL-THROUGH     *
002118*                           WITH NO PERFORM DRIVING IT, AND THE  *
002119*                           999-CLEANUP/RETURN-CODE/GOBACK SAT   *
002120*                           BURIED AT THE BOTTOM OF 050-MAINLINE.*
002121*                           MOVED ALL THREE SECTIONS UNDER AN    *
002122*                           EXPLICIT PERFORM DRIVER AT THE TOP OF*
002123*                           PROCEDURE DIVISION, THE SAME WAY THE *
002124*                           SHOP DRIVES SANDBOX - RETURN-CODE AND*
002125*                           GOBACK MOVED UP TO THE DRIVER TOO    *
002126******************************************************************
002150 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002250 SOURCE-COMPUTER.   IBM-390.
002300 OBJECT-COMPUTER.   IBM-390.
002350 SPECIAL-NAMES.
002400     C01 IS NEXT-PAGE.
002450 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002550     SELECT COMBINATION-PARAMETER-FILE
002600         ASSIGN TO UT-S-COMBODAT
002650         FILE STATUS IS FS-COMBO-FILE.
002700     SELECT POSITION-INPUT-FILE
002750         ASSIGN TO UT-S-POSNDAT
002800         FILE STATUS IS FS-POSN-FILE.
002850     SELECT PAIR-RESULT-REPORT-FILE
002900         ASSIGN TO UT-S-PAIRRPT
002950         FILE STATUS IS FS-PAIR-RPT.
003000 DATA DIVISION.
003050 FILE SECTION.
003100 FD  COMBINATION-PARAMETER-FILE
003150     RECORDING MODE IS F
003200     LABEL RECORDS ARE STANDARD
003250     RECORD CONTAINS 128 CHARACTERS
003300     BLOCK CONTAINS 0 RECORDS
003350     DATA RECORD IS COMBO-PARM-RECORD.
003400 COPY COMBOREC.
003450 FD  POSITION-INPUT-FILE
003500     RECORDING MODE IS F
003550     LABEL RECORDS ARE STANDARD
003600     RECORD CONTAINS 56 CHARACTERS
003650     BLOCK CONTAINS 0 RECORDS
003700     DATA RECORD IS POSITION-INPUT-RECORD.
003750 COPY POSINP.
003800 FD  PAIR-RESULT-REPORT-FILE
003850     RECORDING MODE IS F
003900     LABEL RECORDS ARE STANDARD
003950     RECORD CONTAINS 133 CHARACTERS
004000     BLOCK CONTAINS 0 RECORDS
004050     DATA RECORD IS PAIR-RESULT-RPT-REC.
004100 01  PAIR-RESULT-RPT-REC           PIC X(133).
004150 WORKING-STORAGE SECTION.
004160 77  WS-ABEND-SW               PIC X(1)   VALUE 'N'.
004170     88  WS-ABEND-REQUESTED        VALUE 'Y'.
004200******************************************************************
004250*    FILE STATUS CODES                                           *
004300******************************************************************
004350 01  FILE-STATUS-CODES.
004400     05  FS-COMBO-FILE             PIC X(2).
004450         88  FS-COMBO-OK               VALUE '00'.
004500     05  FS-POSN-FILE              PIC X(2).
004550         88  FS-POSN-OK                VALUE '00'.
004600     05  FS-PAIR-RPT               PIC X(2).
004650         88  FS-PAIR-RPT-OK            VALUE '00'.
004700******************************************************************
004750*    PROGRAM INDICATOR SWITCHES                                  *
004800******************************************************************
004850 01  PROGRAM-INDICATOR-SWITCHES.
004900     05  WS-EOF-COMBO-SW           PIC X(3) VALUE 'NO '.
004950         88  EOF-COMBO                 VALUE 'YES'.
005000     05  WS-EOF-POSN-SW            PIC X(3) VALUE 'NO '.
005050         88  EOF-POSITION               VALUE 'YES'.
005100     05  WS-AVAIL-FOUND-SW         PIC X(3) VALUE SPACES.
005150         88  AVAIL-FOUND                VALUE 'YES'.
005200         88  AVAIL-NOT-FOUND            VALUE 'NO '.
005250     05  WS-COMBO-MATCH-SW         PIC X(3) VALUE SPACES.
005300         88  COMBO-LEGS-MATCH           VALUE 'YES'.
005350         88  COMBO-LEGS-NO-MATCH        VALUE 'NO '.
005400     05  WS-STANDALONE-FOUND-SW    PIC X(3) VALUE SPACES.
005450         88  STANDALONE-FOUND           VALUE 'YES'.
005500         88  STANDALONE-NOT-FOUND       VALUE 'NO '.
005550******************************************************************
005600*    WORKING COUNTERS AND ACCUMULATORS                           *
005650******************************************************************
005700 01  WS-ACCUMULATORS.
005750     05  WS-COMBO-SKIP-CTR         PIC S9(4) COMP VALUE ZERO.
005800     05  WS-COMBO-READ-CTR         PIC S9(5) COMP VALUE ZERO.
005850     05  WS-POSN-READ-CTR          PIC S9(7) COMP VALUE ZERO.
005900     05  WS-PAIRED-ROW-CTR         PIC S9(7) COMP VALUE ZERO.
005950     05  WS-CONTRACTS-PAIRED-CTR   PIC S9(9) COMP VALUE ZERO.
006000     05  WS-UNPAIRED-ROW-CTR       PIC S9(7) COMP VALUE ZERO.
006050     05  WS-LINES-WRITTEN-CTR      PIC S9(7) COMP VALUE ZERO.
006100     05  WS-LEG-SUB                PIC S9(4) COMP VALUE ZERO.
006150     05  WS-STANDALONE-LEG-SUB     PIC S9(4) COMP VALUE ZERO.
006200 01  WS-RESULT-SEQ-WORK.
006250     05  WS-RESULT-SEQ-NO          PIC 9(9) VALUE ZERO.
006300******************************************************************
006350*    INDEX OF THE AVAILABLE-QUANTITY ROW MATCHED TO EACH LEG OF  *
006400*    THE COMBINATION CURRENTLY UNDER TEST, SET BY 225-CHECK-ONE- *
006450*    LEG AND CONSUMED BY 230-COMPUTE-PAIR-COUNT / 240-DEDUCT-LEG-*
006500*    QTYS                                                        *
006550******************************************************************
006600 01  WS-LEG-AVAIL-IDX-TAB.
006650     05  WS-LEG-AVAIL-IDX OCCURS 2 TIMES PIC S9(4) COMP.
006700 01  WS-LEG-SIDE-TXT               PIC X(4) VALUE SPACES.
006750 01  WS-NORM-SIDE                  PIC X(4) VALUE SPACES.
006800 01  WS-CURRENT-ACCOUNT            PIC X(20) VALUE SPACES.
006850 01  WS-UNPAIRED-SIDE-TXT          PIC X(4) VALUE SPACES.
006900******************************************************************
006950*    CALCULATION WORK FIELDS                                     *
007000******************************************************************
007050 01  WS-CALC-WORK.
007100     05  WS-GRAND-TOTAL-MARGIN     PIC S9(11)V99
007105                                       COMP-3 VALUE ZERO.
007150     05  WS-PAIR-COUNT-WORK        PIC S9(9)     VALUE ZERO.
007200     05  WS-UNPAIRED-QTY-WORK      PIC S9(9)     VALUE ZERO.
007250     05  WS-UNPAIRED-MGN-PER-LOT   PIC S9(9)V99
007255                                       COMP-3 VALUE ZERO.
007300     05  WS-UNPAIRED-TOTAL-MARGIN  PIC S9(11)V99
007305                                       COMP-3 VALUE ZERO.
007350******************************************************************
007400*    STANDALONE-COMBINATION SEARCH KEY, BUILT AS "CONTRACT,-     *
007450*    CONTRACT" OR "-CONTRACT,CONTRACT" DEPENDING ON THE SIDE OF  *
007500*    THE LEFTOVER POSITION, BY 260-EMIT-UNPAIRED-ROW             *
007550******************************************************************
007600 01  WS-STANDALONE-KEY-WORK.
007650     05  WS-STANDALONE-KEY         PIC X(40) VALUE SPACES.
007700******************************************************************
007750*    COMBO-NAME / COMBO-LEG-SETTLE-PRICES SPLIT PARAMETER AREA - *
007800*    LOADED WITH ONE LEG'S RAW TEXT BEFORE 115-SPLIT-ONE-LEG IS  *
007850*    PERFORMED, SINCE PARAGRAPHS CANNOT BE PASSED ARGUMENTS      *
007900******************************************************************
007950 01  WS-LEG-SPLIT-PARM.
008000     05  WS-LEG-PARM-TXT           PIC X(20) VALUE SPACES.
008050     05  WS-LEG-PARM-PRICE-TXT     PIC X(20) VALUE SPACES.
008100     05  WS-LEG-PARM-CONTRACT      PIC X(12) VALUE SPACES.
008150     05  WS-LEG-PARM-IS-BUY        PIC X(1)  VALUE SPACES.
008200     05  WS-LEG-PARM-PRICE         PIC 9(9)V9(2) VALUE ZERO.
008250******************************************************************
008300*    NEWLY READ COMBINATION ROW, SPLIT INTO LEGS, HELD HERE      *
008350*    UNTIL 120-INSERT-COMBO-SORTED PLACES IT IN WS-COMBO-TABLE   *
008400*    AT ITS ASCENDING-PRIORITY POSITION.  LAYOUT MATCHES WS-     *
008450*    COMBO-TAB-ENTRY FIELD FOR FIELD SO IT CAN BE GROUP-MOVED.   *
008500******************************************************************
008550 01  WS-COMBO-NEW-ENTRY.
008600     05  WS-NEW-COMBO-NAME         PIC X(40).
008650     05  WS-NEW-COMBO-PRIORITY     PIC 9(4).
008700     05  WS-NEW-COMBO-MGN-PR-PAIR  PIC 9(9)V99.
008750     05  WS-NEW-COMBO-LEG-COUNT    PIC 9(1).
008800     05  WS-NEW-COMBO-LEG OCCURS 2 TIMES.
008850         10  WS-NEW-LEG-CONTRACT       PIC X(12).
008900         10  WS-NEW-LEG-IS-BUY         PIC X(1).
008950         10  WS-NEW-LEG-SETTLE-PRICE   PIC 9(9)V9(2).
009000******************************************************************
009050*    ALTERNATE VIEW OF THE NEW-ENTRY AREA, USED BY 120-INSERT-   *
009100*    COMBO-SORTED TO GROUP-MOVE THE WHOLE ROW INTO THE TABLE IN  *
009150*    ONE STATEMENT ONCE THE INSERTION POINT IS FOUND             *
009200******************************************************************
009250 01  WS-COMBO-NEW-ALT REDEFINES WS-COMBO-NEW-ENTRY.
009300     05  WS-NEW-ENTRY-IMAGE        PIC X(104).
009350 COPY COMBOTAB.
009400 COPY AVAILTAB.
009450 COPY PAIRREC.
009500 PROCEDURE DIVISION.
009505* MG0316 - DRIVE THE RUN FROM HERE WITH EXPLICIT PERFORMS, THE
009506* SAME WAY THE SHOP'S OWN SANDBOX PROGRAM DRIVES ITS SECTIONS -
009507* DON'T RELY ON FALL-THROUGH OR BURY THE CLEANUP PERFORM INSIDE
009508* THE MAINLINE SECTION ITSELF.
009509     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009510     IF NOT WS-ABEND-REQUESTED
009511        PERFORM 050-MAINLINE THRU 050-EXIT.
009512     PERFORM 999-CLEANUP THRU 999-EXIT.
009513     IF WS-ABEND-REQUESTED
009514        MOVE 16 TO RETURN-CODE
009515     ELSE
009516        MOVE ZERO TO RETURN-CODE.
009517     GOBACK.
009550******************************************************************
009600 000-HOUSEKEEPING SECTION.
009650******************************************************************
009700     OPEN INPUT  COMBINATION-PARAMETER-FILE
009750                 POSITION-INPUT-FILE.
009800     OPEN OUTPUT PAIR-RESULT-REPORT-FILE.
009810* MG0314 - A BAD OPEN HERE LEAVES NOTHING SAFE TO PROCESS
009820* AGAINST, SO SET THE ABEND SWITCH AND CLEAN UP RATHER THAN
009830* FALL THROUGH ON A GUESS.
009840     IF NOT FS-COMBO-OK OR NOT FS-POSN-OK OR NOT FS-PAIR-RPT-OK
009845        MOVE 'Y' TO WS-ABEND-SW
009846        DISPLAY '**** MARGSAVE - FILE OPEN ERROR - ABENDING ****'.
009847     IF NOT WS-ABEND-REQUESTED
009850        PERFORM 100-LOAD-COMBO-TABLE THRU 100-EXIT
009900        PERFORM 150-LOAD-POSITIONS   THRU 150-EXIT.
009950 000-EXIT.
010000     EXIT.
010050******************************************************************
010100 050-MAINLINE SECTION.
010150******************************************************************
010200     PERFORM 200-PRSS-ACCOUNTS THRU 200-EXIT.
010250     PERFORM 800-PRINT-TOTALS  THRU 800-EXIT.
010300 050-EXIT.
010350     EXIT.
010400******************************************************************
010450*    100-SERIES - LOAD THE COMBINATION-PARAMETER-FILE INTO       *
010500*    WS-COMBO-TABLE, SPLITTING EACH ROW INTO ITS LEGS AND        *
010550*    INSERTING IT IN ASCENDING PRIORITY ORDER AS IT IS READ      *
010600******************************************************************
010650 100-LOAD-COMBO-TABLE.
010700     PERFORM 101-READ-COMBO THRU 101-EXIT.
010750     PERFORM 102-SKIP-COMBO-HDR THRU 102-EXIT
010800         UNTIL EOF-COMBO OR WS-COMBO-SKIP-CTR >= 3.
010850     PERFORM 105-PRSS-COMBO-ROW THRU 105-EXIT
010900         UNTIL EOF-COMBO.
010950 100-EXIT.
011000     EXIT.
011050 101-READ-COMBO.
011100     READ COMBINATION-PARAMETER-FILE
011150         AT END
011200             MOVE 'YES' TO WS-EOF-COMBO-SW
011250             GO TO 101-EXIT.
011300     ADD 1 TO WS-COMBO-READ-CTR.
011350 101-EXIT.
011400     EXIT.
011450 102-SKIP-COMBO-HDR.
011500     ADD 1 TO WS-COMBO-SKIP-CTR.
011550     PERFORM 101-READ-COMBO THRU 101-EXIT.
011600 102-EXIT.
011650     EXIT.
011700 105-PRSS-COMBO-ROW.
011750     IF COMBO-PARM-RECORD = SPACES
011800         GO TO 105-READ-NEXT.
011850     PERFORM 110-SPLIT-COMBO-LEGS    THRU 110-EXIT.
011900     PERFORM 120-INSERT-COMBO-SORTED THRU 120-EXIT.
011950 105-READ-NEXT.
012000     PERFORM 101-READ-COMBO THRU 101-EXIT.
012050 105-EXIT.
012100     EXIT.
012150******************************************************************
012200*    110-SPLIT-COMBO-LEGS - BREAKS COMBO-NAME AND COMBO-LEG-     *
012250*    SETTLE-PRICES ON THE COMMA INTO UP TO TWO LEGS AND BUILDS   *
012300*    WS-COMBO-NEW-ENTRY                                          *
012350******************************************************************
012400 110-SPLIT-COMBO-LEGS.
012450     MOVE COMBO-NAME              TO WS-NEW-COMBO-NAME.
012500     MOVE COMBO-ALT-PRIORITY      TO WS-NEW-COMBO-PRIORITY.
012510* MG0314 - THE EXCHANGE PUNCTUATES MARGIN-PER-PAIR WITH COMMA
012520* THOUSANDS SEPARATORS - STRIP THEM BEFORE THE NUMERIC MOVE OR THE
012530* VALUE CONVERTS WRONG.
012540     MOVE COMBO-MARGIN-PER-PAIR-TXT TO WS-COMBO-SPLIT-MGN-TXT.
012545     INSPECT WS-COMBO-SPLIT-MGN-TXT REPLACING ALL ',' BY SPACE.
012548     MOVE WS-COMBO-SPLIT-MGN-TXT  TO WS-NEW-COMBO-MGN-PR-PAIR.
012600     MOVE SPACES TO WS-COMBO-SPLIT-LEG1-TXT
012605               WS-COMBO-SPLIT-LEG2-TXT.
012650     MOVE SPACES TO WS-COMBO-SPLIT-PRICE1-TXT
012700                     WS-COMBO-SPLIT-PRICE2-TXT.
012750     MOVE ZERO TO WS-COMBO-SPLIT-DELIM-CT.
012800     UNSTRING COMBO-NAME DELIMITED BY ','
012850         INTO WS-COMBO-SPLIT-LEG1-TXT
012900              WS-COMBO-SPLIT-LEG2-TXT
012950         TALLYING IN WS-COMBO-SPLIT-DELIM-CT.
013000     UNSTRING COMBO-LEG-SETTLE-PRICES DELIMITED BY ','
013050         INTO WS-COMBO-SPLIT-PRICE1-TXT
013100              WS-COMBO-SPLIT-PRICE2-TXT.
013150     IF WS-COMBO-SPLIT-DELIM-CT = 0
013200         MOVE 1 TO WS-NEW-COMBO-LEG-COUNT
013250     ELSE
013300         MOVE 2 TO WS-NEW-COMBO-LEG-COUNT.
013350     MOVE WS-COMBO-SPLIT-LEG1-TXT   TO WS-LEG-PARM-TXT.
013400     MOVE WS-COMBO-SPLIT-PRICE1-TXT TO WS-LEG-PARM-PRICE-TXT.
013450     PERFORM 115-SPLIT-ONE-LEG THRU 115-EXIT.
013500     MOVE WS-LEG-PARM-CONTRACT      TO WS-NEW-LEG-CONTRACT (1).
013550     MOVE WS-LEG-PARM-IS-BUY        TO WS-NEW-LEG-IS-BUY (1).
013600     MOVE WS-LEG-PARM-PRICE         TO WS-NEW-LEG-SETTLE-PRICE
013605               (1).
013650     IF WS-NEW-COMBO-LEG-COUNT NOT = 2
013700         GO TO 110-EXIT.
013750     MOVE WS-COMBO-SPLIT-LEG2-TXT   TO WS-LEG-PARM-TXT.
013800     MOVE WS-COMBO-SPLIT-PRICE2-TXT TO WS-LEG-PARM-PRICE-TXT.
013850     PERFORM 115-SPLIT-ONE-LEG THRU 115-EXIT.
013900     MOVE WS-LEG-PARM-CONTRACT      TO WS-NEW-LEG-CONTRACT (2).
013950     MOVE WS-LEG-PARM-IS-BUY        TO WS-NEW-LEG-IS-BUY (2).
014000     MOVE WS-LEG-PARM-PRICE         TO WS-NEW-LEG-SETTLE-PRICE
014005               (2).
014050 110-EXIT.
014100     EXIT.
014150******************************************************************
014200*    115-SPLIT-ONE-LEG - A "-" PREFIX ON THE LEG TEXT MEANS A    *
014250*    SELL LEG; THE CONTRACT CODE FOLLOWS THE PREFIX (OR IS THE   *
014300*    WHOLE LEG TEXT ON A BUY LEG)                                *
014350******************************************************************
014400 115-SPLIT-ONE-LEG.
014450     IF WS-LEG-PARM-TXT (1:1) = '-'
014500         MOVE 'N' TO WS-LEG-PARM-IS-BUY
014550         MOVE WS-LEG-PARM-TXT (2:19) TO WS-LEG-PARM-CONTRACT
014600     ELSE
014650         MOVE 'Y' TO WS-LEG-PARM-IS-BUY
014700         MOVE WS-LEG-PARM-TXT TO WS-LEG-PARM-CONTRACT.
014750     MOVE WS-LEG-PARM-PRICE-TXT TO WS-LEG-PARM-PRICE.
014800 115-EXIT.
014850     EXIT.
014900******************************************************************
014950*    120-INSERT-COMBO-SORTED - INSERTS THE NEW ROW AHEAD OF THE  *
015000*    FIRST EXISTING ROW WHOSE PRIORITY IS STRICTLY HIGHER,       *
015050*    SHIFTING THE INTERVENING ROWS UP BY ONE TO MAKE ROOM        *
015100******************************************************************
015150 120-INSERT-COMBO-SORTED.
015200     ADD 1 TO WS-COMBO-TAB-COUNT.
015250     SET COMBO-IDX TO WS-COMBO-TAB-COUNT.
015300     PERFORM 125-SHIFT-COMBO-UP THRU 125-EXIT
015350         UNTIL COMBO-IDX = 1
015400             OR WS-COMBO-TAB-PRIORITY (COMBO-IDX - 1)
015450                 <= WS-NEW-COMBO-PRIORITY.
015500     MOVE WS-NEW-ENTRY-IMAGE TO WS-COMBO-TAB-ENTRY (COMBO-IDX).
015550 120-EXIT.
015600     EXIT.
015650 125-SHIFT-COMBO-UP.
015700     MOVE WS-COMBO-TAB-ENTRY (COMBO-IDX - 1)
015750                             TO WS-COMBO-TAB-ENTRY (COMBO-IDX).
015800     SET COMBO-IDX DOWN BY 1.
015850 125-EXIT.
015900     EXIT.
015950******************************************************************
016000*    150-SERIES - LOAD THE POSITION-INPUT-FILE, FOLDING EACH ROW *
016050*    INTO THE AVAILABLE-QUANTITY TABLE AND THE DISTINCT-ACCOUNT  *
016100*    LIST                                                        *
016150******************************************************************
016200 150-LOAD-POSITIONS.
016250     PERFORM 155-READ-POSITION THRU 155-EXIT.
016300     IF NOT EOF-POSITION
016350         PERFORM 155-READ-POSITION THRU 155-EXIT.
016400     PERFORM 160-PRSS-POSITION-ROW THRU 160-EXIT
016450         UNTIL EOF-POSITION.
016500 150-EXIT.
016550     EXIT.
016600 155-READ-POSITION.
016650     READ POSITION-INPUT-FILE
016700         AT END
016750             MOVE 'YES' TO WS-EOF-POSN-SW
016800             GO TO 155-EXIT.
016850     ADD 1 TO WS-POSN-READ-CTR.
016900 155-EXIT.
016950     EXIT.
017000 160-PRSS-POSITION-ROW.
017050     IF POSITION-INPUT-RECORD = SPACES
017100         GO TO 160-READ-NEXT.
017150     PERFORM 165-NORMALIZE-SIDE   THRU 165-EXIT.
017200     PERFORM 170-FOLD-AVAIL-QTY   THRU 170-EXIT.
017250     PERFORM 175-FOLD-ACCOUNT-LIST THRU 175-EXIT.
017300 160-READ-NEXT.
017350     PERFORM 155-READ-POSITION THRU 155-EXIT.
017400 160-EXIT.
017450     EXIT.
017500 165-NORMALIZE-SIDE.
017550     MOVE POSIN-SIDE TO WS-NORM-SIDE.
017600     INSPECT WS-NORM-SIDE CONVERTING
017650         'abcdefghijklmnopqrstuvwxyz' TO
017700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017750     IF WS-NORM-SIDE (1:3) = 'BUY'
017800         MOVE 'BUY ' TO WS-NORM-SIDE
017850     ELSE
017900         MOVE 'SELL' TO WS-NORM-SIDE.
017950 165-EXIT.
018000     EXIT.
018050******************************************************************
018100*    170-FOLD-AVAIL-QTY - ADDS THIS ROW'S QUANTITY INTO THE      *
018150*    ACCOUNT/CONTRACT/SIDE GROUP IN WS-AVAIL-TABLE, ADDING A NEW *
018200*    GROUP IF THIS IS THE FIRST ROW SEEN FOR IT                  *
018250******************************************************************
018300 170-FOLD-AVAIL-QTY.
018350     MOVE 'NO ' TO WS-AVAIL-FOUND-SW.
018400     SET AVAIL-IDX TO 1.
018450     SEARCH WS-AVAIL-TAB-ENTRY
018500         AT END
018550             MOVE 'NO ' TO WS-AVAIL-FOUND-SW
018600         WHEN WS-AVAIL-TAB-ACCOUNT (AVAIL-IDX)  = POSIN-ACCOUNT
018650          AND WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) =
018655               POSIN-ALT-CONTRACT
018700          AND WS-AVAIL-TAB-SIDE (AVAIL-IDX)     = WS-NORM-SIDE
018750             MOVE 'YES' TO WS-AVAIL-FOUND-SW.
018800     IF AVAIL-FOUND
018850         ADD POSIN-QUANTITY TO WS-AVAIL-TAB-QUANTITY (AVAIL-IDX)
018900         GO TO 170-EXIT.
018950     ADD 1 TO WS-AVAIL-TAB-COUNT.
019000     SET AVAIL-IDX TO WS-AVAIL-TAB-COUNT.
019050     MOVE POSIN-ACCOUNT    TO WS-AVAIL-TAB-ACCOUNT (AVAIL-IDX).
019100     MOVE POSIN-ALT-CONTRACT TO WS-AVAIL-TAB-CONTRACT (AVAIL-IDX).
019150     MOVE WS-NORM-SIDE     TO WS-AVAIL-TAB-SIDE (AVAIL-IDX).
019200     MOVE POSIN-QUANTITY   TO WS-AVAIL-TAB-QUANTITY (AVAIL-IDX).
019250 170-EXIT.
019300     EXIT.
019350******************************************************************
019400*    175-FOLD-ACCOUNT-LIST - ADDS POSIN-ACCOUNT TO THE DISTINCT  *
019450*    ACCOUNT LIST THE FIRST TIME IT IS SEEN                      *
019500******************************************************************
019550 175-FOLD-ACCOUNT-LIST.
019600     SET ACCT-LIST-IDX TO 1.
019650     SEARCH WS-ACCOUNT-LIST-ENTRY
019700         AT END
019750             ADD 1 TO WS-ACCOUNT-LIST-COUNT
019800             SET ACCT-LIST-IDX TO WS-ACCOUNT-LIST-COUNT
019850             MOVE POSIN-ACCOUNT
019900                 TO WS-ACCOUNT-LIST-CODE (ACCT-LIST-IDX)
019950         WHEN WS-ACCOUNT-LIST-CODE (ACCT-LIST-IDX) = POSIN-ACCOUNT
020000             CONTINUE.
020050 175-EXIT.
020100     EXIT.
020150******************************************************************
020200*    200-SERIES - DRIVES THE MATCHING PASS, ONE ACCOUNT AT A     *
020250*    TIME, IN THE ORDER ACCOUNTS WERE FIRST SEEN ON THE FEED     *
020300******************************************************************
020350 200-PRSS-ACCOUNTS.
020400     SET ACCT-LIST-IDX TO 1.
020450     PERFORM 210-PRSS-ONE-ACCOUNT THRU 210-EXIT
020500         UNTIL ACCT-LIST-IDX > WS-ACCOUNT-LIST-COUNT.
020550 200-EXIT.
020600     EXIT.
020650 210-PRSS-ONE-ACCOUNT.
020700     MOVE WS-ACCOUNT-LIST-CODE (ACCT-LIST-IDX) TO
020705               WS-CURRENT-ACCOUNT.
020750     SET COMBO-IDX TO 1.
020800     PERFORM 220-TRY-ONE-COMBO THRU 220-EXIT
020850         UNTIL COMBO-IDX > WS-COMBO-TAB-COUNT.
020900     PERFORM 250-PRSS-LEFTOVERS THRU 250-EXIT.
020950     SET ACCT-LIST-IDX UP BY 1.
021000 210-EXIT.
021050     EXIT.
021100******************************************************************
021150*    220-TRY-ONE-COMBO - TESTS WHETHER EVERY LEG OF THE CURRENT  *
021200*    COMBINATION HAS POSITIVE AVAILABLE QUANTITY IN THIS ACCOUNT,*
021250*    AND IF SO PRICES AND PRINTS THE PAIR AND DEDUCTS THE LEGS   *
021300******************************************************************
021350 220-TRY-ONE-COMBO.
021400     MOVE 'YES' TO WS-COMBO-MATCH-SW.
021450     SET WS-LEG-SUB TO 1.
021500     PERFORM 225-CHECK-ONE-LEG THRU 225-EXIT
021550         UNTIL WS-LEG-SUB > WS-COMBO-TAB-LEG-COUNT (COMBO-IDX)
021600             OR COMBO-LEGS-NO-MATCH.
021650     IF COMBO-LEGS-MATCH
021700         PERFORM 230-COMPUTE-PAIR-COUNT THRU 230-EXIT
021750         PERFORM 235-EMIT-PAIRED-ROW    THRU 235-EXIT
021800         PERFORM 240-DEDUCT-LEG-QTYS    THRU 240-EXIT.
021850     SET COMBO-IDX UP BY 1.
021900 220-EXIT.
021950     EXIT.
022000 225-CHECK-ONE-LEG.
022050     IF WS-COMBO-LEG-IS-BUY (COMBO-IDX, WS-LEG-SUB) = 'Y'
022100         MOVE 'BUY ' TO WS-LEG-SIDE-TXT
022150     ELSE
022200         MOVE 'SELL' TO WS-LEG-SIDE-TXT.
022250     MOVE 'NO ' TO WS-AVAIL-FOUND-SW.
022300     SET AVAIL-IDX TO 1.
022350     SEARCH WS-AVAIL-TAB-ENTRY
022400         AT END
022450             MOVE 'NO ' TO WS-AVAIL-FOUND-SW
022500         WHEN WS-AVAIL-TAB-ACCOUNT (AVAIL-IDX) =
022505               WS-CURRENT-ACCOUNT
022550          AND WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) =
022600                 WS-COMBO-LEG-CONTRACT (COMBO-IDX, WS-LEG-SUB)
022650          AND WS-AVAIL-TAB-SIDE (AVAIL-IDX) = WS-LEG-SIDE-TXT
022700             MOVE 'YES' TO WS-AVAIL-FOUND-SW.
022750     IF AVAIL-NOT-FOUND
022800         MOVE 'NO ' TO WS-COMBO-MATCH-SW
022850     ELSE
022870         IF WS-AVAIL-TAB-QUANTITY (AVAIL-IDX) > ZERO
022900             MOVE AVAIL-IDX TO WS-LEG-AVAIL-IDX (WS-LEG-SUB)
022950         ELSE
023000             MOVE 'NO ' TO WS-COMBO-MATCH-SW.
023050     SET WS-LEG-SUB UP BY 1.
023100 225-EXIT.
023200     EXIT.
023250******************************************************************
023300*    230-COMPUTE-PAIR-COUNT - THE NUMBER OF PAIRS MATCHED IS THE *
023350*    SMALLEST AVAILABLE QUANTITY ACROSS THE COMBINATION'S LEGS   *
023400******************************************************************
023450 230-COMPUTE-PAIR-COUNT.
023500     MOVE WS-AVAIL-TAB-QUANTITY (WS-LEG-AVAIL-IDX (1))
023550                                  TO WS-PAIR-COUNT-WORK.
023600     IF WS-COMBO-TAB-LEG-COUNT (COMBO-IDX) = 2
023650      AND WS-AVAIL-TAB-QUANTITY (WS-LEG-AVAIL-IDX (2))
023700                                  < WS-PAIR-COUNT-WORK
023750         MOVE WS-AVAIL-TAB-QUANTITY (WS-LEG-AVAIL-IDX (2))
023800                                  TO WS-PAIR-COUNT-WORK.
023850 230-EXIT.
023900     EXIT.
023950******************************************************************
024000*    235-EMIT-PAIRED-ROW - BUILDS THE RESULT ROW FOR A MATCHED   *
024050*    COMBINATION, PRINTS IT, AND ACCUMULATES THE REPORT TOTALS   *
024100******************************************************************
024150 235-EMIT-PAIRED-ROW.
024200     ADD 1 TO WS-RESULT-SEQ-NO.
024250     MOVE WS-RESULT-SEQ-NO                  TO PAIR-RESULT-SEQ.
024300     MOVE 'N'                                TO PAIR-IS-UNPAIRED.
024350     MOVE WS-COMBO-TAB-NAME (COMBO-IDX)      TO PAIR-COMBO-NAME.
024400     MOVE WS-COMBO-TAB-PRIORITY (COMBO-IDX)  TO PAIR-PRIORITY.
024450     MOVE WS-PAIR-COUNT-WORK                 TO
024455               PAIR-ALT-COUNT-FLD.
024500     MOVE WS-COMBO-TAB-MGN-PR-PAIR (COMBO-IDX)
024550                                      TO PAIR-ALT-MARGIN-PER-PAIR.
024600     COMPUTE PAIR-ALT-TOTAL-MARGIN ROUNDED =
024650             PAIR-ALT-COUNT-FLD * PAIR-ALT-MARGIN-PER-PAIR.
024700     MOVE WS-CURRENT-ACCOUNT                 TO PAIR-ACCOUNT.
024750     MOVE WS-COMBO-LEG-CONTRACT (COMBO-IDX, 1) TO PAIR-CONTRACT.
024800     PERFORM 700-PRINT-DETAIL-LINE THRU 700-EXIT.
024850     ADD 1 TO WS-PAIRED-ROW-CTR.
024900     COMPUTE WS-CONTRACTS-PAIRED-CTR =
024950         WS-CONTRACTS-PAIRED-CTR + (WS-PAIR-COUNT-WORK * 2).
025000     ADD PAIR-ALT-TOTAL-MARGIN TO WS-GRAND-TOTAL-MARGIN.
025050 235-EXIT.
025100     EXIT.
025150******************************************************************
025200*    240-DEDUCT-LEG-QTYS - REMOVES THE MATCHED PAIR COUNT FROM   *
025250*    EACH LEG'S AVAILABLE QUANTITY SO IT CANNOT BE MATCHED AGAIN *
025300******************************************************************
025350 240-DEDUCT-LEG-QTYS.
025400     SUBTRACT WS-PAIR-COUNT-WORK
025450         FROM WS-AVAIL-TAB-QUANTITY (WS-LEG-AVAIL-IDX (1)).
025500     IF WS-COMBO-TAB-LEG-COUNT (COMBO-IDX) = 2
025550         SUBTRACT WS-PAIR-COUNT-WORK
025600             FROM WS-AVAIL-TAB-QUANTITY (WS-LEG-AVAIL-IDX (2)).
025650 240-EXIT.
025700     EXIT.
025750******************************************************************
025800*    250-SERIES - AFTER ALL COMBINATIONS HAVE BEEN TRIED FOR THIS*
025850*    ACCOUNT, ANY AVAILABLE-QUANTITY ROW STILL POSITIVE IS PRICED*
025900*    STANDALONE AND WRITTEN AS AN UNPAIRED ROW                   *
025950******************************************************************
026000 250-PRSS-LEFTOVERS.
026050     SET AVAIL-IDX TO 1.
026100     PERFORM 255-CHECK-ONE-LEFTOVER THRU 255-EXIT
026150         UNTIL AVAIL-IDX > WS-AVAIL-TAB-COUNT.
026200 250-EXIT.
026250     EXIT.
026300 255-CHECK-ONE-LEFTOVER.
026350     IF WS-AVAIL-TAB-ACCOUNT (AVAIL-IDX) = WS-CURRENT-ACCOUNT
026400      AND WS-AVAIL-TAB-QUANTITY (AVAIL-IDX) > ZERO
026450         PERFORM 260-EMIT-UNPAIRED-ROW THRU 260-EXIT.
026500     SET AVAIL-IDX UP BY 1.
026550 255-EXIT.
026600     EXIT.
026650******************************************************************
026700*    260-EMIT-UNPAIRED-ROW - LOOKS UP THE STANDALONE COMBINATION *
026750*    NAMED "CONTRACT,-CONTRACT" (BUY LEFTOVER) OR "-CONTRACT,    *
026800*    CONTRACT" (SELL LEFTOVER); IF NONE IS SCHEDULED THE LEFTOVER*
026850*    IS SILENTLY EXCLUDED - NO ROW, NO MARGIN ADDED              *
026900******************************************************************
026950 260-EMIT-UNPAIRED-ROW.
027000     MOVE SPACES TO WS-STANDALONE-KEY.
027050     IF WS-AVAIL-TAB-SIDE (AVAIL-IDX) = 'BUY '
027100         STRING WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) DELIMITED BY
027105               SPACE
027150                ',-'                              DELIMITED BY
027155               SIZE
027200                WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) DELIMITED BY
027205               SPACE
027250             INTO WS-STANDALONE-KEY
027300         MOVE 1 TO WS-STANDALONE-LEG-SUB
027350     ELSE
027400         STRING '-'                                DELIMITED BY
027405               SIZE
027450                WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) DELIMITED BY
027455               SPACE
027500                ','                                DELIMITED BY
027505               SIZE
027550                WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) DELIMITED BY
027555               SPACE
027600             INTO WS-STANDALONE-KEY
027650         MOVE 2 TO WS-STANDALONE-LEG-SUB.
027700     MOVE 'NO ' TO WS-STANDALONE-FOUND-SW.
027750     SET COMBO-IDX TO 1.
027800     SEARCH WS-COMBO-TAB-ENTRY
027850         AT END
027900             MOVE 'NO ' TO WS-STANDALONE-FOUND-SW
027950         WHEN WS-COMBO-TAB-NAME (COMBO-IDX) = WS-STANDALONE-KEY
028000             MOVE 'YES' TO WS-STANDALONE-FOUND-SW.
028050     IF STANDALONE-NOT-FOUND
028100         GO TO 260-EXIT.
028150     COMPUTE WS-UNPAIRED-MGN-PER-LOT ROUNDED =
028200         WS-COMBO-LEG-SETTLE-PRICE (COMBO-IDX,
028205               WS-STANDALONE-LEG-SUB)
028250             * 2.
028300     MOVE WS-AVAIL-TAB-QUANTITY (AVAIL-IDX) TO
028305               WS-UNPAIRED-QTY-WORK.
028350     COMPUTE WS-UNPAIRED-TOTAL-MARGIN ROUNDED =
028400         WS-UNPAIRED-QTY-WORK * WS-UNPAIRED-MGN-PER-LOT.
028450     ADD 1 TO WS-RESULT-SEQ-NO.
028500     MOVE WS-RESULT-SEQ-NO           TO PAIR-RESULT-SEQ.
028550     MOVE 'Y'                         TO PAIR-IS-UNPAIRED.
028600     MOVE WS-COMBO-TAB-NAME (COMBO-IDX) TO PAIR-COMBO-NAME.
028650     MOVE WS-COMBO-TAB-PRIORITY (COMBO-IDX) TO PAIR-PRIORITY.
028700     MOVE WS-UNPAIRED-QTY-WORK        TO PAIR-ALT-COUNT-FLD.
028750     MOVE WS-UNPAIRED-MGN-PER-LOT     TO PAIR-ALT-MARGIN-PER-PAIR.
028800     MOVE WS-UNPAIRED-TOTAL-MARGIN    TO PAIR-ALT-TOTAL-MARGIN.
028850     MOVE WS-CURRENT-ACCOUNT          TO PAIR-ACCOUNT.
028900     MOVE WS-AVAIL-TAB-CONTRACT (AVAIL-IDX) TO PAIR-CONTRACT.
028950     MOVE WS-AVAIL-TAB-SIDE (AVAIL-IDX)     TO
028955               WS-UNPAIRED-SIDE-TXT.
029000     PERFORM 750-PRINT-UNPAIRED-LINE THRU 750-EXIT.
029050     ADD 1 TO WS-UNPAIRED-ROW-CTR.
029100     ADD WS-UNPAIRED-TOTAL-MARGIN TO WS-GRAND-TOTAL-MARGIN.
029150 260-EXIT.
029200     EXIT.
029250******************************************************************
029300*    700-SERIES - REPORT PRINT PARAGRAPHS                        *
029350******************************************************************
029400 700-PRINT-DETAIL-LINE.
029450     MOVE PAIR-RESULT-SEQ TO RL-PH-SEQ-NO.
029500     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-HEADER-LINE.
029550     ADD 1 TO WS-LINES-WRITTEN-CTR.
029600     MOVE PAIR-COMBO-NAME TO RL-PN-NAME.
029650     MOVE PAIR-PRIORITY   TO RL-PN-PRIORITY.
029700     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-NAME-LINE.
029750     ADD 1 TO WS-LINES-WRITTEN-CTR.
029800     MOVE PAIR-ALT-COUNT-FLD TO RL-PM-COUNT.
029850     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-MATCHED-LINE.
029900     ADD 1 TO WS-LINES-WRITTEN-CTR.
029950     MOVE PAIR-ALT-MARGIN-PER-PAIR TO RL-PP-AMOUNT.
030000     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-MGNPR-LINE.
030050     ADD 1 TO WS-LINES-WRITTEN-CTR.
030100     MOVE PAIR-ALT-TOTAL-MARGIN TO RL-PT-AMOUNT.
030150     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-TOTAL-LINE.
030200     ADD 1 TO WS-LINES-WRITTEN-CTR.
030250     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-USED-HDR-LINE.
030300     ADD 1 TO WS-LINES-WRITTEN-CTR.
030350     MOVE WS-COMBO-LEG-CONTRACT (COMBO-IDX, 1) TO RL-PL-CONTRACT.
030400     MOVE PAIR-ALT-COUNT-FLD                   TO RL-PL-QTY.
030450     IF WS-COMBO-LEG-IS-BUY (COMBO-IDX, 1) = 'Y'
030500         MOVE 'buy ' TO RL-PL-SIDE
030550     ELSE
030600         MOVE 'sell' TO RL-PL-SIDE.
030650     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-LEG-LINE.
030700     ADD 1 TO WS-LINES-WRITTEN-CTR.
030750     IF WS-COMBO-TAB-LEG-COUNT (COMBO-IDX) NOT = 2
030800         GO TO 700-EXIT.
030850     MOVE WS-COMBO-LEG-CONTRACT (COMBO-IDX, 2) TO RL-PL-CONTRACT.
030900     IF WS-COMBO-LEG-IS-BUY (COMBO-IDX, 2) = 'Y'
030950         MOVE 'buy ' TO RL-PL-SIDE
031000     ELSE
031050         MOVE 'sell' TO RL-PL-SIDE.
031100     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-LEG-LINE.
031150     ADD 1 TO WS-LINES-WRITTEN-CTR.
031200 700-EXIT.
031250     EXIT.
031300 750-PRINT-UNPAIRED-LINE.
031350     MOVE PAIR-RESULT-SEQ TO RL-UH-SEQ-NO.
031400     WRITE PAIR-RESULT-RPT-REC FROM RL-UNPAIRED-HEADER-LINE.
031450     ADD 1 TO WS-LINES-WRITTEN-CTR.
031500     WRITE PAIR-RESULT-RPT-REC FROM RL-UNPAIRED-LABEL-LINE.
031550     ADD 1 TO WS-LINES-WRITTEN-CTR.
031600     MOVE PAIR-CONTRACT TO RL-UC-CONTRACT.
031650     IF WS-UNPAIRED-SIDE-TXT = 'BUY '
031700         MOVE 'buy ' TO RL-UC-SIDE
031750     ELSE
031800         MOVE 'sell' TO RL-UC-SIDE.
031850     WRITE PAIR-RESULT-RPT-REC FROM RL-UNPAIRED-CONTRACT-LINE.
031900     ADD 1 TO WS-LINES-WRITTEN-CTR.
031950     MOVE PAIR-ALT-COUNT-FLD TO RL-UQ-QTY.
032000     WRITE PAIR-RESULT-RPT-REC FROM RL-UNPAIRED-QTY-LINE.
032050     ADD 1 TO WS-LINES-WRITTEN-CTR.
032100     MOVE PAIR-ALT-MARGIN-PER-PAIR TO RL-UM-AMOUNT.
032150     WRITE PAIR-RESULT-RPT-REC FROM RL-UNPAIRED-MGNPR-LINE.
032200     ADD 1 TO WS-LINES-WRITTEN-CTR.
032250     MOVE PAIR-ALT-TOTAL-MARGIN TO RL-PT-AMOUNT.
032300     WRITE PAIR-RESULT-RPT-REC FROM RL-PAIR-TOTAL-LINE.
032350     ADD 1 TO WS-LINES-WRITTEN-CTR.
032400 750-EXIT.
032450     EXIT.
032500******************************************************************
032550*    800-PRINT-TOTALS - WRITES THE RUN TOTALS AT THE END OF THE  *
032600*    PAIR-RESULT-REPORT-FILE                                     *
032650******************************************************************
032700 800-PRINT-TOTALS.
032750     WRITE PAIR-RESULT-RPT-REC FROM RL-TOTALS-SEP-LINE.
032800     ADD 1 TO WS-LINES-WRITTEN-CTR.
032850     MOVE WS-PAIRED-ROW-CTR       TO RL-TP-COUNT.
032900     WRITE PAIR-RESULT-RPT-REC FROM RL-TOTALS-PAIRED-LINE.
032950     ADD 1 TO WS-LINES-WRITTEN-CTR.
033000     MOVE WS-CONTRACTS-PAIRED-CTR TO RL-TC-COUNT.
033050     WRITE PAIR-RESULT-RPT-REC FROM RL-TOTALS-CONTRACTS-LINE.
033100     ADD 1 TO WS-LINES-WRITTEN-CTR.
033150     MOVE WS-UNPAIRED-ROW-CTR     TO RL-TU-COUNT.
033200     WRITE PAIR-RESULT-RPT-REC FROM RL-TOTALS-UNPAIRED-LINE.
033250     ADD 1 TO WS-LINES-WRITTEN-CTR.
033300     MOVE WS-GRAND-TOTAL-MARGIN   TO RL-TM-AMOUNT.
033350     WRITE PAIR-RESULT-RPT-REC FROM RL-TOTALS-MARGIN-LINE.
033400     ADD 1 TO WS-LINES-WRITTEN-CTR.
033450 800-EXIT.
033500     EXIT.
033550******************************************************************
033600 999-CLEANUP SECTION.
033650******************************************************************
033700     CLOSE COMBINATION-PARAMETER-FILE
033750           POSITION-INPUT-FILE
033800           PAIR-RESULT-REPORT-FILE.
033850     DISPLAY 'MARGSAVE - COMBOS LOADED    = ' WS-COMBO-TAB-COUNT.
033900     DISPLAY 'MARGSAVE - ACCOUNTS PROCESSED= '
033905               WS-ACCOUNT-LIST-COUNT.
033950     DISPLAY 'MARGSAVE - PAIRS MATCHED     = ' WS-PAIRED-ROW-CTR.
034000     DISPLAY 'MARGSAVE - UNPAIRED ROWS     = '
034005               WS-UNPAIRED-ROW-CTR.
034050     DISPLAY 'MARGSAVE - REPORT LINES WRTN = '
034055               WS-LINES-WRITTEN-CTR.
034120*
034150 999-EXIT.
034200     EXIT.
